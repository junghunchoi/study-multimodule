000100******************************************************************
000200*                                                                *
000300*   PROGRAM  = USRBAL01                                          *
000400*                                                                *
000500*   DESCRIPTIVE NAME = User Point-Balance Charge/Use Subroutine  *
000600*                                                                *
000700******************************************************************
000800*                                                                *
000900*   FUNCTION =                                                  *
001000*   LINKED TO BY ORDBAT01 ONLY.  CENTRALIZES THE TWO WAYS A      *
001100*   USER'S POINT BALANCE IS ALLOWED TO MOVE - A CHARGE (BALANCE  *
001200*   GOES UP) OR A USE (BALANCE GOES DOWN) - SO THE SAME          *
001300*   VALIDATION RUNS REGARDLESS OF WHETHER THE CALLER IS THE      *
001400*   POINT-ACTION PASS, THE ORDER-PAYMENT PASS (A USE), OR THE    *
001500*   ORDER-CANCELLATION REFUND (A CHARGE).  THE CALLER OWNS THE   *
001600*   USER MASTER RECORD AND THE POINT-HISTORY POSTING - THIS      *
001700*   SUBROUTINE ONLY VALIDATES THE AMOUNT AND MOVES THE BALANCE.  *
001800*                                                                *
001900*   LINKAGE -                                                    *
002000*      LS-ACTION-CODE     'CHARGE' OR 'USE   ', PASSED IN        *
002100*      LS-AMOUNT          TRANSACTION AMOUNT, PASSED IN          *
002200*      LS-CURRENT-BALANCE BALANCE BEFORE/AFTER, PASSED BOTH      *
002300*                         WAYS - CALLER REWRITES THE MASTER      *
002400*                         FROM THIS FIELD WHEN RC = 00           *
002500*      LS-RETURN-CODE     00 OK, 10 BAD AMOUNT, 20 INSUFFICIENT  *
002600*                                                                *
002700*   A REJECT (RC NOT = 00) IS TRACED TO SYSOUT THROUGH THE SAME  *
002800*   DIAGNOSTIC-LINE BUILD USED BY THE OTHER BATCH SUBROUTINES -  *
002900*   SEE 0200-BUILD-DIAGNOSTIC.                                   *
003000*                                                                *
003100*   CHANGE ACTIVITY :                                            *
003200*                                                                *
003300*   DATE       BY    REQUEST    DESCRIPTION                      *
003400*   --------   ----  ---------  ------------------------------- *
003500*   06/02/91   RPK   N/A        INITIAL VERSION                  *
003600*   09/02/94   LHT   CR-4471    SPLIT OUT OF ORDBAT01 SO THE     *
003700*                               PAY/CANCEL LOGIC COULD REUSE IT  *
003800*   04/09/97   GDS   CR-4980    ADDED SYSOUT TRACE OF REJECTS -  *
003900*                               AUDIT COULD NOT TELL WHY A USER  *
004000*                               SHOWED ZERO BALANCE CHANGES      *
004100*   11/30/99   GDS   Y2K-0017   REVIEWED - NO DATE FIELDS HERE   *
004110*   03/04/02   GDS   CR-5730    ADDED A CALL-COUNT TO THE         *
004120*                               DIAGNOSTIC TRACE SO AUDIT CAN TIE*
004130*                               A REJECT BACK TO ITS CALL NUMBER *
004140*   11/18/05   RKT   CR-6180    REVIEWED AGAINST CURRENT COPYBOOK*
004150*                               NO LOGIC CHANGE REQUIRED          *
004160*   06/09/09   MWP   CR-6500    ANNUAL PROGRAM AUDIT - NO CHANGE,*
004170*                               LOGIC STILL CURRENT               *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    USRBAL01.
004500 AUTHOR.        R. P. KOWALSKI.
004600 INSTALLATION.  APPLICATIONS DEVELOPMENT - COMMERCE SYSTEMS.
004700 DATE-WRITTEN.  06/02/91.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005500 INPUT-OUTPUT SECTION.
005600******************************************************************
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005850*
005860 77  WS-CALL-COUNT            PIC 9(7) COMP      VALUE ZERO.
005870*            CR-5730 - COUNTS EVERY CALL THIS RUN SO A REJECT
005880*            TRACED TO SYSOUT CAN BE TIED BACK TO ITS CALL NUMBER.
005900*
006000 01  WS-FIELDS.
006100     05  WS-PROGRAM-STATUS        PIC X(30)     VALUE SPACES.
006200     05  WS-PROGRAM-ID-VIEW REDEFINES WS-PROGRAM-STATUS.
006300         10  WS-PROGID-NAME       PIC X(08).
006400         10  WS-PROGID-TEXT       PIC X(22).
006500     05  WS-AMOUNT-SW             PIC X         VALUE 'N'.
006600         88  WS-AMOUNT-INVALID             VALUE 'Y'.
006700     05  WS-ACTION-TRACE          PIC X(06)     VALUE SPACES.
006800     05  WS-ACTION-TRACE-VIEW REDEFINES WS-ACTION-TRACE.
006900         10  WS-ACTION-TRACE-MAIN PIC X(04).
007000         10  WS-ACTION-TRACE-PAD  PIC X(02).
007050     05  FILLER                   PIC X(02)     VALUE SPACES.
007100*
007200 01  WS-DIAGNOSTIC-AREA.
007300     05  WS-DIAG-BAL-WORK         PIC S9(11)V99 COMP-3 VALUE ZERO.
007400     05  WS-DIAG-BAL-EDIT         PIC ZZZZZZZZZ9.99-.
007500     05  WS-DIAG-LINE             PIC X(60)     VALUE SPACES.
007600     05  WS-DIAG-LINE-PARTS REDEFINES WS-DIAG-LINE.
007700         10  WS-DIAG-LINE-PROGID  PIC X(08).
007800         10  FILLER               PIC X(02).
007900         10  WS-DIAG-LINE-ACT-LIT PIC X(04).
008000         10  WS-DIAG-LINE-ACTION  PIC X(04).
008100         10  FILLER               PIC X(02).
008200         10  WS-DIAG-LINE-RC-LIT  PIC X(03).
008300         10  WS-DIAG-LINE-RC      PIC 9(02).
008400         10  FILLER               PIC X(02).
008500         10  WS-DIAG-LINE-BAL-LIT PIC X(04).
008600         10  WS-DIAG-LINE-BAL     PIC X(13).
008700         10  FILLER               PIC X(18).
008750     05  WS-CALL-COUNT-EDIT       PIC ZZZZZZ9.
008800******************************************************************
008900 LINKAGE SECTION.
009000*
009100 01  LS-USER-BALANCE-PARMS.
009200     05  LS-ACTION-CODE           PIC X(06).
009300         88  LS-ACTION-CHARGE         VALUE 'CHARGE'.
009400         88  LS-ACTION-USE            VALUE 'USE   '.
009500     05  LS-AMOUNT                PIC S9(11)V99 COMP-3.
009600     05  LS-CURRENT-BALANCE       PIC S9(11)V99 COMP-3.
009700     05  LS-RETURN-CODE           PIC 9(02).
009800         88  LS-BALANCE-OK             VALUE 00.
009900         88  LS-BALANCE-BAD-AMOUNT     VALUE 10.
010000         88  LS-BALANCE-INSUFFICIENT   VALUE 20.
010100******************************************************************
010200 PROCEDURE DIVISION USING LS-USER-BALANCE-PARMS.
010300*
010400 0000-MAIN.
010450     ADD 1 TO WS-CALL-COUNT.
010500     MOVE 'USRBAL01 STARTED' TO WS-PROGRAM-STATUS.
010600     MOVE 'N' TO WS-AMOUNT-SW.
010700     MOVE 00  TO LS-RETURN-CODE.
010800     PERFORM 0100-APPLY-BALANCE THRU 0100-EXIT.
010900     IF NOT LS-BALANCE-OK
011000         PERFORM 0200-BUILD-DIAGNOSTIC THRU 0200-EXIT
011100     END-IF.
011200     MOVE 'USRBAL01 ENDED'   TO WS-PROGRAM-STATUS.
011300     GOBACK.
011400*
011500 0100-APPLY-BALANCE.
011600*--------------------------------------------------------------*
011700*    VALIDATES THE CHARGE/USE AMOUNT AND MOVES THE BALANCE -     *
011800*    AMOUNT MUST BE > 0 ON EITHER DIRECTION; A USE ALSO         *
011900*    REQUIRES A SUFFICIENT CURRENT BALANCE.                      *
012000*--------------------------------------------------------------*
012100     IF LS-AMOUNT NOT > ZERO
012200         MOVE 'Y' TO WS-AMOUNT-SW
012300         MOVE 10  TO LS-RETURN-CODE
012400         GO TO 0100-EXIT.
012500*
012600     IF LS-ACTION-CHARGE
012700         ADD LS-AMOUNT TO LS-CURRENT-BALANCE
012800         MOVE 00 TO LS-RETURN-CODE
012900     ELSE
013000         IF LS-CURRENT-BALANCE < LS-AMOUNT
013100             MOVE 20 TO LS-RETURN-CODE
013200             GO TO 0100-EXIT
013300         ELSE
013400             SUBTRACT LS-AMOUNT FROM LS-CURRENT-BALANCE
013500             MOVE 00 TO LS-RETURN-CODE.
013600*
013700 0100-EXIT.
013800     EXIT.
013900*
014000 0200-BUILD-DIAGNOSTIC.
014100*--------------------------------------------------------------*
014200*    CR-4980 - TRACE A REJECT TO SYSOUT SO AUDIT CAN SEE WHICH  *
014300*    ACTION DID NOT MOVE THE BALANCE AND WHY.  CR-5730 ADDED    *
014350*    THE CALL COUNT SO THE REJECT CAN BE TIED BACK TO ITS CALL. *
014400*--------------------------------------------------------------*
014450     MOVE WS-CALL-COUNT       TO WS-CALL-COUNT-EDIT.
014500     MOVE LS-CURRENT-BALANCE  TO WS-DIAG-BAL-WORK.
014600     MOVE WS-DIAG-BAL-WORK    TO WS-DIAG-BAL-EDIT.
014700     MOVE LS-ACTION-CODE      TO WS-ACTION-TRACE.
014800     MOVE SPACES              TO WS-DIAG-LINE.
014900     MOVE WS-PROGID-NAME      TO WS-DIAG-LINE-PROGID.
015000     MOVE 'ACT='              TO WS-DIAG-LINE-ACT-LIT.
015100     MOVE WS-ACTION-TRACE-MAIN TO WS-DIAG-LINE-ACTION.
015200     MOVE 'RC='               TO WS-DIAG-LINE-RC-LIT.
015300     MOVE LS-RETURN-CODE      TO WS-DIAG-LINE-RC.
015400     MOVE 'BAL='              TO WS-DIAG-LINE-BAL-LIT.
015500     MOVE WS-DIAG-BAL-EDIT    TO WS-DIAG-LINE-BAL.
015550     DISPLAY WS-DIAG-LINE.
015575     DISPLAY 'USRBAL01 CALL NUMBER ' WS-CALL-COUNT-EDIT
015585         ' FOR ABOVE REJECT'.
015700*
015800 0200-EXIT.
015900     EXIT.
016000*
016100*  END OF PROGRAM USRBAL01.
