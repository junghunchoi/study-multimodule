000100******************************************************************
000200*                                                                *
000300*   PROGRAM  = PRDSTK01                                          *
000400*                                                                *
000500*   DESCRIPTIVE NAME = Product Stock Increase/Decrease Subroutine*
000600*                                                                *
000700******************************************************************
000800*                                                                *
000900*   FUNCTION =                                                  *
001000*   LINKED TO BY ORDBAT01 ONLY.  CENTRALIZES THE TWO WAYS A      *
001100*   PRODUCT'S ON-HAND STOCK IS ALLOWED TO MOVE - A DECREASE      *
001200*   (ORDER CREATION SELLS UNITS) OR AN INCREASE (ORDER           *
001300*   CANCELLATION RETURNS UNITS, AND THE STOCK-ROLLBACK LOGIC     *
001400*   IN ORDBAT01 RE-INCREASES UNITS ALREADY SOLD EARLIER IN AN    *
001500*   ORDER THAT LATER REJECTS ON A DIFFERENT LINE ITEM).  THE     *
001600*   CALLER OWNS THE PRODUCT MASTER RECORD AND REWRITES IT - THIS *
001700*   SUBROUTINE ONLY VALIDATES THE QUANTITY AND MOVES THE STOCK.  *
001750*   CHANGING A PRODUCT'S SELLING PRICE (PRD-PRICE) IS NOT A      *
001760*   FUNCTION OF THIS BATCH SUITE AT ALL - PRICE MAINTENANCE IS   *
001770*   AN ON-LINE CATALOG FUNCTION AND STAYS OUT OF THIS ROUTINE.   *
001800*                                                                *
001900*   LINKAGE -                                                    *
002000*      LS-ACTION-CODE     'DECREASE' OR 'INCREASE', PASSED IN    *
002100*      LS-QUANTITY        UNITS TO MOVE, PASSED IN                *
002200*      LS-CURRENT-STOCK   STOCK BEFORE/AFTER, PASSED BOTH WAYS -  *
002300*                         CALLER REWRITES THE MASTER FROM THIS    *
002400*                         FIELD WHEN RC = 00                      *
002500*      LS-RETURN-CODE     00 OK, 10 BAD QUANTITY, 20 INSUFFICIENT *
002600*                         STOCK ON HAND                           *
002700*                                                                *
002800*   A REJECT (RC NOT = 00) IS TRACED TO SYSOUT THROUGH THE SAME  *
002900*   DIAGNOSTIC-LINE BUILD USED BY THE OTHER BATCH SUBROUTINES -  *
003000*   SEE 0200-BUILD-DIAGNOSTIC.                                   *
003100*                                                                *
003200*   CHANGE ACTIVITY :                                            *
003300*                                                                *
003400*   DATE       BY    REQUEST    DESCRIPTION                      *
003500*   --------   ----  ---------  ------------------------------- *
003600*   05/11/91   RPK   N/A        INITIAL VERSION                  *
003700*   09/02/94   LHT   CR-4471    SPLIT OUT OF ORDBAT01 SO THE      *
003800*                               CREATE/CANCEL/ROLLBACK LOGIC      *
003900*                               COULD ALL SHARE ONE ROUTINE       *
004000*   04/09/97   GDS   CR-4980    ADDED SYSOUT TRACE OF REJECTS -  *
004100*                               SAME CHANGE AS MADE TO USRBAL01  *
004200*   11/30/99   GDS   Y2K-0017   REVIEWED - NO DATE FIELDS HERE   *
004210*   03/04/02   GDS   CR-5730    ADDED A CALL-COUNT TO THE         *
004220*                               DIAGNOSTIC TRACE SO AUDIT CAN TIE*
004230*                               A REJECT BACK TO ITS CALL NUMBER *
004240*   10/21/05   RKT   CR-6170    REVIEWED AGAINST CURRENT COPYBOOK*
004250*                               NO LOGIC CHANGE REQUIRED          *
004260*   06/09/09   MWP   CR-6500    ANNUAL PROGRAM AUDIT - NO CHANGE,*
004270*                               LOGIC STILL CURRENT               *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    PRDSTK01.
004600 AUTHOR.        R. P. KOWALSKI.
004700 INSTALLATION.  APPLICATIONS DEVELOPMENT - COMMERCE SYSTEMS.
004800 DATE-WRITTEN.  05/11/91.
004900 DATE-COMPILED.
005000 SECURITY.      NON-CONFIDENTIAL.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600 INPUT-OUTPUT SECTION.
005700******************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
005950*
005960 77  WS-CALL-COUNT            PIC 9(7) COMP      VALUE ZERO.
005970*            CR-5730 - COUNTS EVERY CALL THIS RUN SO A REJECT
005980*            TRACED TO SYSOUT CAN BE TIED BACK TO ITS CALL NUMBER.
006000*
006100 01  WS-FIELDS.
006200     05  WS-PROGRAM-STATUS        PIC X(30)     VALUE SPACES.
006300     05  WS-PROGRAM-ID-VIEW REDEFINES WS-PROGRAM-STATUS.
006400         10  WS-PROGID-NAME       PIC X(08).
006500         10  WS-PROGID-TEXT       PIC X(22).
006600     05  WS-QUANTITY-SW           PIC X         VALUE 'N'.
006700         88  WS-QUANTITY-INVALID          VALUE 'Y'.
006800     05  WS-ACTION-TRACE          PIC X(08)     VALUE SPACES.
006900     05  WS-ACTION-TRACE-VIEW REDEFINES WS-ACTION-TRACE.
007000         10  WS-ACTION-TRACE-MAIN PIC X(04).
007100         10  WS-ACTION-TRACE-PAD  PIC X(04).
007150     05  FILLER                   PIC X(02)     VALUE SPACES.
007200*
007300 01  WS-DIAGNOSTIC-AREA.
007400     05  WS-DIAG-STK-WORK         PIC S9(7) COMP-3 VALUE ZERO.
007500     05  WS-DIAG-STK-EDIT         PIC ZZZZZZ9-.
007600     05  WS-DIAG-LINE             PIC X(60)     VALUE SPACES.
007700     05  WS-DIAG-LINE-PARTS REDEFINES WS-DIAG-LINE.
007800         10  WS-DIAG-LINE-PROGID  PIC X(08).
007900         10  FILLER               PIC X(02).
008000         10  WS-DIAG-LINE-ACT-LIT PIC X(04).
008100         10  WS-DIAG-LINE-ACTION  PIC X(04).
008200         10  FILLER               PIC X(02).
008300         10  WS-DIAG-LINE-RC-LIT  PIC X(03).
008400         10  WS-DIAG-LINE-RC      PIC 9(02).
008500         10  FILLER               PIC X(02).
008600         10  WS-DIAG-LINE-STK-LIT PIC X(04).
008700         10  WS-DIAG-LINE-STK     PIC X(08).
008800         10  FILLER               PIC X(23).
008810     05  WS-CALL-COUNT-EDIT       PIC ZZZZZZ9.
008900******************************************************************
009000 LINKAGE SECTION.
009100*
009200 01  LS-PRODUCT-STOCK-PARMS.
009300     05  LS-ACTION-CODE           PIC X(08).
009400         88  LS-ACTION-DECREASE       VALUE 'DECREASE'.
009500         88  LS-ACTION-INCREASE       VALUE 'INCREASE'.
009600     05  LS-QUANTITY              PIC S9(7) COMP-3.
009700     05  LS-CURRENT-STOCK         PIC S9(7) COMP-3.
009800     05  LS-RETURN-CODE           PIC 9(02).
009900         88  LS-STOCK-OK               VALUE 00.
010000         88  LS-STOCK-BAD-QUANTITY     VALUE 10.
010100         88  LS-STOCK-INSUFFICIENT     VALUE 20.
010200******************************************************************
010300 PROCEDURE DIVISION USING LS-PRODUCT-STOCK-PARMS.
010400*
010500 0000-MAIN.
010600     MOVE 'PRDSTK01 STARTED' TO WS-PROGRAM-STATUS.
010650     ADD 1 TO WS-CALL-COUNT.
010700     MOVE 'N' TO WS-QUANTITY-SW.
010800     MOVE 00  TO LS-RETURN-CODE.
010900     PERFORM 0100-APPLY-STOCK THRU 0100-EXIT.
011000     IF NOT LS-STOCK-OK
011100         PERFORM 0200-BUILD-DIAGNOSTIC THRU 0200-EXIT
011200     END-IF.
011300     MOVE 'PRDSTK01 ENDED'   TO WS-PROGRAM-STATUS.
011400     GOBACK.
011500*
011600 0100-APPLY-STOCK.
011700*--------------------------------------------------------------*
011800*    VALIDATES THE INCREASE/DECREASE QUANTITY AND MOVES THE     *
011900*    STOCK - QUANTITY MUST BE > 0 ON EITHER DIRECTION; A        *
012000*    DECREASE ALSO REQUIRES SUFFICIENT STOCK ON HAND.           *
012200*--------------------------------------------------------------*
012300     IF LS-QUANTITY NOT > ZERO
012400         MOVE 'Y' TO WS-QUANTITY-SW
012500         MOVE 10  TO LS-RETURN-CODE
012600         GO TO 0100-EXIT.
012700*
012800     IF LS-ACTION-INCREASE
012900         ADD LS-QUANTITY TO LS-CURRENT-STOCK
013000         MOVE 00 TO LS-RETURN-CODE
013100     ELSE
013200         IF LS-CURRENT-STOCK < LS-QUANTITY
013300             MOVE 20 TO LS-RETURN-CODE
013400             GO TO 0100-EXIT
013500         ELSE
013600             SUBTRACT LS-QUANTITY FROM LS-CURRENT-STOCK
013700             MOVE 00 TO LS-RETURN-CODE.
013800*
013900 0100-EXIT.
014000     EXIT.
014100*
014200 0200-BUILD-DIAGNOSTIC.
014300*--------------------------------------------------------------*
014400*    CR-4980 - TRACE A REJECT TO SYSOUT SO AUDIT CAN SEE WHICH  *
014500*    ACTION DID NOT MOVE THE STOCK AND WHY.  CR-5730 ADDED THE  *
014550*    CALL COUNT SO THE REJECT CAN BE TIED BACK TO ITS CALL.     *
014600*--------------------------------------------------------------*
014650     MOVE WS-CALL-COUNT       TO WS-CALL-COUNT-EDIT.
014700     MOVE LS-CURRENT-STOCK    TO WS-DIAG-STK-WORK.
014800     MOVE WS-DIAG-STK-WORK    TO WS-DIAG-STK-EDIT.
014900     MOVE LS-ACTION-CODE      TO WS-ACTION-TRACE.
015000     MOVE SPACES              TO WS-DIAG-LINE.
015100     MOVE WS-PROGID-NAME      TO WS-DIAG-LINE-PROGID.
015200     MOVE 'ACT='              TO WS-DIAG-LINE-ACT-LIT.
015300     MOVE WS-ACTION-TRACE-MAIN TO WS-DIAG-LINE-ACTION.
015400     MOVE 'RC='               TO WS-DIAG-LINE-RC-LIT.
015500     MOVE LS-RETURN-CODE      TO WS-DIAG-LINE-RC.
015600     MOVE 'STK='              TO WS-DIAG-LINE-STK-LIT.
015700     MOVE WS-DIAG-STK-EDIT    TO WS-DIAG-LINE-STK.
015750     DISPLAY WS-DIAG-LINE.
015775     DISPLAY 'PRDSTK01 CALL NUMBER ' WS-CALL-COUNT-EDIT
015785         ' FOR ABOVE REJECT'.
015900*
016000 0200-EXIT.
016100     EXIT.
016200*
016300*  END OF PROGRAM PRDSTK01.
