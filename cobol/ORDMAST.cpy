000100******************************************************************
000200*                                                                *
000300*   MEMBER NAME = ORDMAST                                       *
000400*                                                                *
000500*   DESCRIPTIVE NAME = Commerce Order Master Record Layout      *
000600*                      (Header Plus Fixed Line-Item Table)      *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   FUNCTION =                                                  *
001100*   One entry per order.  ORD-ITEM-TABLE carries the order's    *
001200*   line items the way SANDBOX carried its equipment-charge     *
001300*   table - a fixed OCCURS, with ORD-ITEM-COUNT saying how many *
001400*   of the 50 slots are actually in use.  The record is WRITTEN *
001500*   once by the order-creation pass and REWRITTEN in place by   *
001600*   the payment and cancellation passes - never deleted.        *
001700*                                                                *
001800*   CHANGE ACTIVITY :                                           *
001900*                                                                *
002000*   DATE       BY    REQUEST    DESCRIPTION                     *
002100*   --------   ----  ---------  ------------------------------- *
002200*   06/02/91   RPK   N/A        INITIAL LAYOUT                  *
002300*   09/02/94   LHT   CR-4471    RAISED ORD-ITEM-TABLE FROM 20   *
002400*                               TO 50 OCCURRENCES - LARGE CARTS *
002500*                               WERE TRUNCATING ON THE NIGHTLY   *
002600*                               RUN                              *
002700*   11/30/99   GDS   Y2K-0017   REVIEWED - NO 2-DIGIT YEAR       *
002800*                               FIELDS PRESENT ON THIS RECORD    *
002810*   05/14/03   GDS   CR-5910    CONFIRMED 50-OCCURRENCE LIMIT IS *
002820*                               STILL SUFFICIENT - LARGEST CART  *
002830*                               ON FILE THIS YEAR WAS 31 ITEMS   *
002840*   11/09/06   RKT   CR-6205    DROPPED THE UNUSED ZERO-SUPPRESSED*
002850*                               ORD-ID VIEW - REPORT LINES MOVE  *
002860*                               ORD-ID DIRECT TO A Z-EDITED FIELD*
002870*   08/18/10   MWP   CR-6630    ANNUAL COPYBOOK AUDIT - NO       *
002880*                               CHANGE, LAYOUT STILL CURRENT     *
002900******************************************************************
003000 01  ORDER-MASTER-REC.
003100*--------------------------------------------------------------*
003200*    RECORD KEY (RANDOM, UNIQUE) = ORD-ID                       *
003300*--------------------------------------------------------------*
003400     05  ORD-KEY.
003500         10  ORD-ID                  PIC 9(9).
004000     05  ORD-USER-ID                 PIC 9(9).
004100     05  ORD-STATUS                  PIC X(09).
004200         88  ORD-STATUS-PENDING          VALUE 'PENDING'.
004300         88  ORD-STATUS-PAID             VALUE 'PAID'.
004400         88  ORD-STATUS-CANCELLED        VALUE 'CANCELLED'.
004500     05  ORD-TOTAL-AMOUNT            PIC S9(11)V99 COMP-3.
004600     05  ORD-ITEM-COUNT              PIC S9(3) COMP-3.
004700     05  ORD-ITEM-TABLE OCCURS 50 TIMES
004800                        INDEXED BY ORD-ITEM-NDX.
004900         10  ITM-ID                  PIC 9(9).
005000         10  ITM-PRODUCT-ID          PIC 9(9).
005100         10  ITM-QUANTITY            PIC S9(7) COMP-3.
005200         10  ITM-PRICE               PIC S9(11)V99 COMP-3.
005300         10  ITM-TOTAL-PRICE         PIC S9(11)V99 COMP-3.
005400     05  FILLER                      PIC X(20).
