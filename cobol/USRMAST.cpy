000100******************************************************************
000200*                                                                *
000300*   MEMBER NAME = USRMAST                                       *
000400*                                                                *
000500*   DESCRIPTIVE NAME = Point-Of-Sale Customer (User) Master     *
000600*                      Record Layout                            *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   FUNCTION =                                                  *
001100*   One entry per registered user of the commerce system.       *
001200*   USR-POINT-BALANCE is the user's store-credit balance and    *
001300*   is maintained ONLY by the USRBAL01 balance subroutine - no  *
001400*   program in this suite should MOVE a value into it directly. *
001500*                                                                *
001600*   CHANGE ACTIVITY :                                           *
001700*                                                                *
001800*   DATE       BY    REQUEST    DESCRIPTION                     *
001900*   --------   ----  ---------  ------------------------------- *
002000*   05/11/91   RPK   N/A        INITIAL LAYOUT FOR POINT LEDGER *
002100*                               CONVERSION PROJECT               *
002200*   03/14/98   GDS   CR-5190    PADDED RECORD AHEAD OF THE       *
002300*                               LEDGER CONSOLIDATION PROJECT     *
002400*   11/30/99   GDS   Y2K-0017   REVIEWED - NO 2-DIGIT YEAR       *
002500*                               FIELDS PRESENT ON THIS RECORD    *
002600*   07/18/01   GDS   CR-5601    CONFIRMED USR-NAME WIDTH AGAINST *
002700*                               ON-LINE COPYBOOK AFTER FOREIGN   *
002800*                               CUSTOMER NAME COMPLAINTS - MATCH *
002900*   02/09/04   RKT   CR-6040    REVIEWED FIELD COMMENTS AGAINST  *
003000*                               CURRENT ON-LINE COPYBOOK - NO    *
003100*                               LAYOUT CHANGE REQUIRED           *
003200*   10/03/07   RKT   CR-6288    NOTED RESERVE AREA IS STILL      *
003300*                               UNUSED - NO TAKERS YET           *
003400*   06/22/11   MWP   CR-6705    ANNUAL COPYBOOK AUDIT - NO       *
003500*                               CHANGE, LAYOUT STILL CURRENT     *
003600******************************************************************
003700 01  USER-MASTER-REC.
003800*--------------------------------------------------------------*
003900*    RECORD KEY (RANDOM, UNIQUE) = USR-ID                       *
004000*--------------------------------------------------------------*
004100     05  USR-KEY.
004200         10  USR-ID                  PIC 9(9).
004300*           SURROGATE USER NUMBER, ASSIGNED BY THE ON-LINE
004400*           REGISTRATION SUBSYSTEM, NOT BY BATCH.
004500     05  USR-NAME                    PIC X(100).
004600*           DISPLAY NAME - EDITED NON-BLANK AT NEW-USER TIME BY
004700*           THE ON-LINE SUBSYSTEM; BATCH DOES NOT CREATE USERS,
004800*           ONLY READS/UPDATES THE BALANCE.
004900     05  USR-POINT-BALANCE           PIC S9(11)V99 COMP-3.
005000*           STORE-CREDIT BALANCE, NEVER NEGATIVE; UPDATED ONLY
005100*           THROUGH CALL 'USRBAL01'.
005200     05  FILLER                      PIC X(30).
005300*           RESERVED FOR FUTURE AUDIT/TIMESTAMP FIELDS; NOT
005400*           REFERENCED BY THIS BATCH SUITE.
