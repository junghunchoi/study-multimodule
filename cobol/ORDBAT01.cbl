000100******************************************************************
000200*                                                                *
000300*   PROGRAM  = ORDBAT01                                          *
000400*                                                                *
000500*   DESCRIPTIVE NAME = Nightly Order/Point/Stock Batch Update    *
000600*                      And Control Report                        *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   FUNCTION =                                                  *
001100*   DRIVES THE FIVE COMMERCE-LEDGER UPDATES THAT MUST RUN EACH   *
001200*   NIGHT (OR ON DEMAND) AGAINST THE USER, PRODUCT AND ORDER     *
001300*   MASTERS -                                                    *
001400*                                                                *
001500*       1.  CREATE NEW ORDERS FROM THE ORDER-REQUEST DECK        *
001600*       2.  POST PAYMENTS FROM THE ORDER-ACTION DECK (PAY)       *
001700*       3.  POST CANCELLATIONS FROM THE ORDER-ACTION DECK        *
001800*           (CANCEL)                                             *
001900*       4.  POST POINT CHARGES FROM THE POINT-ACTION DECK        *
002000*       5.  POST POINT USES FROM THE POINT-ACTION DECK           *
002100*                                                                *
002200*   EVERY BALANCE-AFFECTING TRANSACTION (A PAYMENT DEBIT, A      *
002300*   CANCEL REFUND, A POINT CHARGE, A POINT USE) IS POSTED TO THE *
002400*   POINT-HISTORY LEDGER AS IT HAPPENS - THE LEDGER IS NEVER     *
002500*   READ BACK BY THIS PROGRAM, ONLY APPENDED TO.                 *
002600*                                                                *
002700*   A REJECTED RECORD (USER OR PRODUCT OR ORDER NOT FOUND, BAD   *
002800*   AMOUNT, INSUFFICIENT BALANCE OR STOCK, WRONG ORDER STATUS)   *
002900*   LEAVES NO TRACE ON ANY MASTER - WHERE AN ORDER REQUEST HAS   *
003000*   ALREADY DECREMENTED STOCK FOR SOME LINE ITEMS BEFORE A LATER *
003100*   LINE ITEM FAILS, THE STOCK TAKEN SO FAR IS PUT BACK BEFORE   *
003200*   THE RECORD IS REJECTED - THIS RUN HAS NO TRANSACTION MANAGER *
003300*   UNDER IT, SO "ROLLBACK" MEANS WE UNDO OUR OWN WORK.          *
003400*                                                                *
003500*   THE ORDER-ACTION DECK CARRIES BOTH PAY AND CANCEL RECORDS IN *
003600*   ARRIVAL ORDER, BUT THE CONTROL REPORT NEEDS THEM IN TWO      *
003700*   SEPARATE SECTIONS WITH THEIR OWN TOTALS.  RATHER THAN SORT   *
003800*   THE DECK OR BUFFER IT IN A TABLE, THE PAYMENT SECTION READS  *
003900*   THE DECK ONCE TAKING ONLY PAY RECORDS, THEN THE CANCEL       *
004000*   SECTION CLOSES AND RE-OPENS THE SAME FILE AND READS IT AGAIN *
004100*   TAKING ONLY CANCEL RECORDS.  NON-MATCHING RECORDS ARE SIMPLY *
004200*   SKIPPED IN EACH PASS.                                        *
004300*                                                                *
004400*   THIS RUN ASSUMES IT OWNS ORDER-ID/ITEM-ID/HISTORY-ID         *
004500*   ASSIGNMENT FOR THE RECORDS IT CREATES - THERE IS NO ON-LINE  *
004600*   SUBSYSTEM SHARING THESE COUNTERS, SO A SIMPLE RUN-RELATIVE   *
004700*   WORKING-STORAGE COUNTER IS SUFFICIENT (SEE 0120-INIT-CTRS).  *
004800*                                                                *
004900*   CHANGE ACTIVITY :                                            *
005000*                                                                *
005100*   DATE       BY    REQUEST    DESCRIPTION                      *
005200*   --------   ----  ---------  ------------------------------- *
005300*   06/02/91   RPK   N/A        INITIAL VERSION - ORDER CREATE   *
005400*                               AND ORDER PAYMENT SECTIONS ONLY  *
005500*   11/14/91   RPK   N/A        ADDED ORDER CANCELLATION SECTION *
005600*   05/02/92   MAB   CR-1180    ADDED POINT CHARGE/USE SECTION -  *
005700*                               PREVIOUSLY A SEPARATE JOB STEP    *
005800*                               (PGM PNTUPD01, NOW RETIRED)       *
005900*   09/02/94   LHT   CR-4471    STOCK-ROLLBACK TABLE ADDED AFTER  *
006000*                               AUDIT FOUND A REJECTED ORDER HAD  *
006100*                               LEFT TWO PRODUCTS SHORT ON STOCK  *
006200*   02/20/95   LHT   CR-4620    PRD-VERSION CARRIED THROUGH BUT   *
006300*                               NEVER TESTED - SEE PRDMAST COPY   *
006400*   04/09/97   GDS   CR-4980    USRBAL01/PRDSTK01 NOW TRACE THEIR *
006500*                               OWN REJECTS TO SYSOUT             *
006600*   08/11/98   GDS   CR-5410    ADDED UPSI-0 DETAIL-SUPPRESS      *
006700*                               SWITCH FOR THE YEAR-END HIGH-     *
006800*                               VOLUME RUN - TOTALS STILL PRINT   *
006900*   11/30/99   GDS   Y2K-0017   REVIEWED EVERY FIELD ON EVERY     *
007000*                               MASTER AND TRANSACTION RECORD -   *
007100*                               NO 2-DIGIT YEAR FIELDS ANYWHERE   *
007200*                               IN THIS SUITE, NO CHANGE MADE     *
007201*   03/04/02   GDS   CR-5730    ADDED A RUN-WIDE CALL COUNTER FOR *
007202*                               USRBAL01/PRDSTK01 SO A SYSOUT     *
007203*                               REJECT TRACE CAN BE TIED BACK TO  *
007204*                               THE CALL THAT PRODUCED IT         *
007205*   08/22/02   GDS   CR-5744    CONFIRMED PRD-STOCK RANGE AGAINST *
007206*                               WAREHOUSE COUNT - NO PROGRAM      *
007207*                               CHANGE REQUIRED                   *
007208*   05/14/03   GDS   CR-5910    CONFIRMED 50-OCCURRENCE ORDER-    *
007209*                               ITEM LIMIT STILL SUFFICIENT        *
007211*   02/09/04   RKT   CR-6040    REVIEWED AGAINST CURRENT USRMAST  *
007212*                               COPYBOOK - NO LOGIC CHANGE         *
007213*   11/09/06   RKT   CR-6205    DROPPED THE UNUSED ZERO-SUPPRESSED*
007214*                               ORD-ID VIEW FROM ORDMAST - DETAIL *
007215*                               LINES ALREADY MOVE ORD-ID DIRECT  *
007216*                               TO A Z-EDITED REPORT FIELD         *
007217*   10/21/05   RKT   CR-6170    REVIEWED PRDSTK01/USRBAL01 LINKAGE*
007218*                               AGAINST CURRENT COPY MEMBERS - OK *
007219*   06/09/09   MWP   CR-6500    ANNUAL PROGRAM AUDIT - NO CHANGE, *
007221*                               LOGIC STILL CURRENT                *
007222*   08/18/10   MWP   CR-6630    ANNUAL COPYBOOK CROSS-CHECK - NO  *
007223*                               CHANGE, LAYOUTS STILL CURRENT      *
007224******************************************************************
007400 IDENTIFICATION DIVISION.
007500 PROGRAM-ID.    ORDBAT01.
007600 AUTHOR.        R. P. KOWALSKI.
007700 INSTALLATION.  APPLICATIONS DEVELOPMENT - COMMERCE SYSTEMS.
007800 DATE-WRITTEN.  06/02/91.
007900 DATE-COMPILED.
008000 SECURITY.      NON-CONFIDENTIAL.
008100******************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.   IBM-390.
008500 OBJECT-COMPUTER.   IBM-390.
008600 SPECIAL-NAMES.
008700     C01 IS NEXT-PAGE
008800     UPSI-0 ON STATUS IS DETAIL-SUPPRESS-RUN.
008900******************************************************************
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200*
009300     SELECT USER-MASTER-FILE    ASSIGN TO USRMAST
009400            ORGANIZATION IS INDEXED
009500            ACCESS MODE IS RANDOM
009600            RECORD KEY IS USR-ID
009700            FILE STATUS IS WS-USRMAST-STATUS.
009800*
009900     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRDMAST
010000            ORGANIZATION IS INDEXED
010100            ACCESS MODE IS RANDOM
010200            RECORD KEY IS PRD-ID
010300            FILE STATUS IS WS-PRDMAST-STATUS.
010400*
010500     SELECT ORDER-MASTER-FILE   ASSIGN TO ORDMAST
010600            ORGANIZATION IS INDEXED
010700            ACCESS MODE IS RANDOM
010800            RECORD KEY IS ORD-ID
010900            FILE STATUS IS WS-ORDMAST-STATUS.
011000*
011100     SELECT ORDREQ-FILE         ASSIGN TO ORDREQ
011200            FILE STATUS IS WS-ORDREQ-STATUS.
011300*
011400     SELECT ORDACT-FILE         ASSIGN TO ORDACT
011500            FILE STATUS IS WS-ORDACT-STATUS.
011600*
011700     SELECT PNTACT-FILE         ASSIGN TO PNTACT
011800            FILE STATUS IS WS-PNTACT-STATUS.
011900*
012000     SELECT PNTHIST-FILE        ASSIGN TO PNTHIST
012100            FILE STATUS IS WS-PNTHIST-STATUS.
012200*
012300     SELECT BATCH-RPT-FILE      ASSIGN TO BATCHRPT
012400            FILE STATUS IS WS-RPT-STATUS.
012500*
012600******************************************************************
012700 DATA DIVISION.
012800 FILE SECTION.
012900*
013000 FD  USER-MASTER-FILE
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 146 CHARACTERS.
013300     COPY USRMAST.
013400*
013500 FD  PRODUCT-MASTER-FILE
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 147 CHARACTERS.
013800     COPY PRDMAST.
013900*
014000 FD  ORDER-MASTER-FILE
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 1856 CHARACTERS.
014300     COPY ORDMAST.
014400*
014500 FD  ORDREQ-FILE
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 172 CHARACTERS.
014800*--------------------------------------------------------------*
014900*    ORDER-REQUEST TRANSACTION - ONE BATCH RECORD IS ONE        *
015000*    CUSTOMER'S CART: THE USER PLUS UP TO 10 (PRODUCT, QTY)      *
015100*    PAIRS.  OREQ-ITEM-COUNT SAYS HOW MANY OF THE 10 SLOTS ARE   *
015200*    ACTUALLY LOADED - UNUSED SLOTS ARE LOW-VALUES ON THE INPUT  *
015300*    DECK AND ARE NEVER EXAMINED.                                 *
015400*--------------------------------------------------------------*
015500 01  ORDREQ-INPUT-REC.
015600     05  OREQ-USER-ID            PIC 9(9).
015700     05  OREQ-ITEM-COUNT         PIC 9(02).
015800     05  OREQ-ITEM-TABLE OCCURS 10 TIMES
015900                         INDEXED BY OREQ-ITEM-NDX.
016000         10  OREQ-PRODUCT-ID     PIC 9(9).
016100         10  OREQ-QUANTITY       PIC 9(07).
016150     05  FILLER                  PIC X(01).
016200*
016300 FD  ORDACT-FILE
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 16 CHARACTERS.
016600*--------------------------------------------------------------*
016700*    ORDER-ACTION TRANSACTION - CARRIES BOTH PAY AND CANCEL     *
016800*    RECORDS, DISTINGUISHED BY OACT-ACTION-CODE.  SEE THE       *
016900*    PROGRAM BANNER ABOVE FOR THE TWO-PASS READ TECHNIQUE.       *
017000*--------------------------------------------------------------*
017100 01  ORDACT-INPUT-REC.
017200     05  OACT-ACTION-CODE        PIC X(06).
017300         88  OACT-ACTION-PAY         VALUE 'PAY   '.
017400         88  OACT-ACTION-CANCEL      VALUE 'CANCEL'.
017500     05  OACT-ORDER-ID           PIC 9(9).
017550     05  FILLER                  PIC X(01).
017600*
017700 FD  PNTACT-FILE
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 29 CHARACTERS.
018000*--------------------------------------------------------------*
018100*    POINT-ACTION TRANSACTION - CARRIES BOTH CHARGE AND USE     *
018200*    RECORDS, DISTINGUISHED BY PACT-ACTION-CODE.  BOTH KINDS     *
018300*    ARE REPORTED IN ONE COMBINED SECTION WITH SEPARATE SUB-     *
018400*    TOTALS, SO (UNLIKE THE ORDER-ACTION DECK) ONE PASS IS ALL   *
018500*    THAT IS NEEDED.                                              *
018600*--------------------------------------------------------------*
018700 01  PNTACT-INPUT-REC.
018800     05  PACT-ACTION-CODE        PIC X(06).
018900         88  PACT-ACTION-CHARGE      VALUE 'CHARGE'.
019000         88  PACT-ACTION-USE         VALUE 'USE   '.
019100     05  PACT-USER-ID            PIC 9(9).
019200     05  PACT-AMOUNT             PIC 9(11)V99.
019250     05  FILLER                  PIC X(01).
019300*
019400 FD  PNTHIST-FILE
019500     LABEL RECORDS ARE STANDARD
019600     RECORD CONTAINS 58 CHARACTERS.
019700     COPY PNTHIST.
019800*
019900 FD  BATCH-RPT-FILE
020000     LABEL RECORDS ARE STANDARD
020100     RECORD CONTAINS 132 CHARACTERS.
020200 01  RPT-PRINT-LINE              PIC X(132).
020300*
020400******************************************************************
020500 WORKING-STORAGE SECTION.
020510*
020520 77  WS-SUBR-CALL-COUNT          PIC 9(7) COMP  VALUE ZERO.
020530*            CR-5730 - COUNTS EVERY CALL MADE THIS RUN TO
020540*            PRDSTK01 OR USRBAL01, PRINTED AT 9900-TERMINATION
020550*            SO OPERATIONS CAN SPOT-CHECK AGAINST THE SUBROUTINE
020560*            SYSOUT TRACE WHEN A REJECT IS QUESTIONED.
020600*
020700 01  WS-PROGRAM-STATUS           PIC X(30)  VALUE
020800     'ORDBAT01 STARTED'.
020810     05  WS-PROGRAM-ID-VIEW REDEFINES WS-PROGRAM-STATUS.
020820         10  WS-PROGID-NAME      PIC X(08).
020830         10  WS-PROGID-TEXT      PIC X(22).
020900*
020910******************************************************************
020920*    RUN DATE, PICKED UP ONCE AT START OF RUN FOR THE REPORT     *
020930*    TITLE LINE (SEE 0900-STAMP-RUN-DATE) - THIS SHOP'S OTHER    *
020940*    CONTROL REPORTS CARRY THE SAME "RUN DATE" STAMP.             *
020950******************************************************************
020960 01  WS-RUN-DATE.
020970     05  WS-RUN-DATE-YYMMDD      PIC 9(06).
020980     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
020990         10  WS-RUN-DATE-YY      PIC 99.
020995         10  WS-RUN-DATE-MM      PIC 99.
020997         10  WS-RUN-DATE-DD      PIC 99.
021000 01  WS-FILE-STATUS-GROUP.
021100     05  WS-USRMAST-STATUS       PIC X(02)  VALUE '00'.
021200         88  WS-USRMAST-OK           VALUE '00'.
021300         88  WS-USRMAST-NOTFOUND     VALUE '23'.
021400     05  WS-PRDMAST-STATUS       PIC X(02)  VALUE '00'.
021500         88  WS-PRDMAST-OK           VALUE '00'.
021600         88  WS-PRDMAST-NOTFOUND     VALUE '23'.
021700     05  WS-ORDMAST-STATUS       PIC X(02)  VALUE '00'.
021800         88  WS-ORDMAST-OK           VALUE '00'.
021900         88  WS-ORDMAST-NOTFOUND     VALUE '23'.
022000     05  WS-ORDREQ-STATUS        PIC X(02)  VALUE '00'.
022100         88  WS-ORDREQ-OK            VALUE '00'.
022200         88  WS-ORDREQ-EOF           VALUE '10'.
022300     05  WS-ORDACT-STATUS        PIC X(02)  VALUE '00'.
022400         88  WS-ORDACT-OK            VALUE '00'.
022500         88  WS-ORDACT-EOF           VALUE '10'.
022600     05  WS-PNTACT-STATUS        PIC X(02)  VALUE '00'.
022700         88  WS-PNTACT-OK            VALUE '00'.
022800         88  WS-PNTACT-EOF           VALUE '10'.
022900     05  WS-PNTHIST-STATUS       PIC X(02)  VALUE '00'.
023000         88  WS-PNTHIST-OK           VALUE '00'.
023100     05  WS-RPT-STATUS           PIC X(02)  VALUE '00'.
023200         88  WS-RPT-OK               VALUE '00'.
023250     05  FILLER                  PIC X(02)  VALUE SPACES.
023300*
023400 01  WS-SWITCHES.
023500     05  WS-ORDREQ-EOF-SW        PIC X      VALUE 'N'.
023600         88  ORDREQ-EOF-REACHED      VALUE 'Y'.
023700     05  WS-ORDACT-EOF-SW        PIC X      VALUE 'N'.
023800         88  ORDACT-EOF-REACHED      VALUE 'Y'.
023900     05  WS-PNTACT-EOF-SW        PIC X      VALUE 'N'.
024000         88  PNTACT-EOF-REACHED      VALUE 'Y'.
024100     05  WS-ORDER-REJECT-SW      PIC X      VALUE 'N'.
024200         88  ORDER-REQUEST-REJECTED  VALUE 'Y'.
024300     05  WS-ACTION-REJECT-SW     PIC X      VALUE 'N'.
024400         88  ACTION-REJECTED         VALUE 'Y'.
024500     05  WS-WAS-PAID-SW          PIC X      VALUE 'N'.
024600         88  ORDER-WAS-PAID          VALUE 'Y'.
024650     05  FILLER                  PIC X(02) VALUE SPACES.
024700*
024800******************************************************************
024900*    RUN-RELATIVE ID COUNTERS - SEE PROGRAM BANNER.              *
025000******************************************************************
025100 01  WS-ID-COUNTERS.
025200     05  WS-NEXT-ORDER-ID        PIC 9(9)   COMP    VALUE ZERO.
025300     05  WS-NEXT-ITEM-ID         PIC 9(9)   COMP    VALUE ZERO.
025400     05  WS-NEXT-HIST-ID         PIC 9(9)   COMP    VALUE ZERO.
025450     05  FILLER                  PIC X(02)  VALUE SPACES.
025500*
025600******************************************************************
025700*    CALL PARAMETER AREAS FOR THE TWO CENTRAL RULE SUBROUTINES.  *
025800******************************************************************
025900 01  WS-BALANCE-PARMS.
026000     05  WS-BAL-ACTION-CODE      PIC X(06).
026100     05  WS-BAL-AMOUNT           PIC S9(11)V99 COMP-3.
026200     05  WS-BAL-CURRENT-BALANCE  PIC S9(11)V99 COMP-3.
026300     05  WS-BAL-RETURN-CODE      PIC 9(02).
026400         88  WS-BAL-OK               VALUE 00.
026500         88  WS-BAL-BAD-AMOUNT       VALUE 10.
026600         88  WS-BAL-INSUFFICIENT     VALUE 20.
026650     05  FILLER                  PIC X(02)  VALUE SPACES.
026700*
026800 01  WS-STOCK-PARMS.
026900     05  WS-STK-ACTION-CODE      PIC X(08).
027000     05  WS-STK-QUANTITY         PIC S9(7) COMP-3.
027100     05  WS-STK-CURRENT-STOCK    PIC S9(7) COMP-3.
027200     05  WS-STK-RETURN-CODE      PIC 9(02).
027300         88  WS-STK-OK               VALUE 00.
027400         88  WS-STK-BAD-QUANTITY     VALUE 10.
027500         88  WS-STK-INSUFFICIENT     VALUE 20.
027550     05  FILLER                  PIC X(02)  VALUE SPACES.
027600*
027700******************************************************************
027800*    STOCK-ROLLBACK TABLE (CR-4471) - AS EACH LINE ITEM OF THE   *
027900*    CURRENT ORDER REQUEST SUCCEEDS, ITS PRODUCT/QUANTITY IS     *
028000*    RECORDED HERE.  IF A LATER LINE ITEM ON THE SAME REQUEST    *
028100*    FAILS, EVERY ENTRY RECORDED SO FAR IS PUT BACK ON THE       *
028200*    PRODUCT MASTER BEFORE THE WHOLE REQUEST IS REJECTED.        *
028300******************************************************************
028400 01  WS-STOCK-ROLLBACK-TBL.
028500     05  WS-ROLLBACK-COUNT       PIC 9(02) COMP   VALUE ZERO.
028600     05  WS-ROLLBACK-ENTRY OCCURS 10 TIMES
028700                           INDEXED BY WS-ROLLBACK-NDX.
028800         10  WS-RB-PRODUCT-ID    PIC 9(9).
028900         10  WS-RB-QUANTITY      PIC S9(7) COMP-3.
028905         10  FILLER              PIC X(02) VALUE SPACES.
028910*
028920******************************************************************
028930*    CR-4471 ROLLBACK TRACE - SYSOUT LINE WRITTEN EVERY TIME A   *
028940*    ROLLBACK ACTUALLY FIRES, SO AUDIT CAN SEE WHICH PRODUCTS    *
028950*    WERE PUT BACK WHEN A MULTI-ITEM ORDER REQUEST REJECTED      *
028960*    PARTWAY THROUGH (SAME MOTIVE AS CR-4980 IN THE SUBROUTINES).*
028970******************************************************************
028980 01  WS-ROLLBACK-TRACE-LINE          PIC X(40) VALUE SPACES.
028990 01  WS-ROLLBACK-TRACE-PARTS REDEFINES WS-ROLLBACK-TRACE-LINE.
028995     05  FILLER                  PIC X(12) VALUE 'ROLLBACK PRD'.
028996     05  WS-RBT-PRODUCT-ID       PIC 9(9).
028997     05  FILLER                  PIC X(04) VALUE ' QTY'.
028998     05  WS-RBT-QUANTITY         PIC ZZZZZZ9-.
028999     05  FILLER                  PIC X(06) VALUE SPACES.
029000*
029100******************************************************************
029200*    CURRENT-ORDER WORK AREA - BUILT UP AS AN ORDER REQUEST IS   *
029300*    PROCESSED, THEN MOVED INTO ORDER-MASTER-REC FOR THE WRITE.  *
029400******************************************************************
029500 01  WS-CURRENT-ORDER.
029600     05  WS-CUR-USER-ID          PIC 9(9).
029700     05  WS-CUR-TOTAL-AMOUNT     PIC S9(11)V99 COMP-3 VALUE ZERO.
029800     05  WS-CUR-ITEM-COUNT       PIC S9(3) COMP-3     VALUE ZERO.
029850     05  FILLER                  PIC X(02) VALUE SPACES.
029900*
030000******************************************************************
030100*    CONTROL-TOTAL ACCUMULATORS, ONE GROUP PER REPORT SECTION,   *
030200*    ROLLED UP BY 9000-GRAND-TOTAL AT END OF RUN.                *
030300******************************************************************
030400 01  WS-ORDCRT-CTRS.
030500     05  WS-ORDCRT-READ          PIC 9(7) COMP        VALUE ZERO.
030600     05  WS-ORDCRT-ACCEPTED      PIC 9(7) COMP        VALUE ZERO.
030700     05  WS-ORDCRT-REJECTED      PIC 9(7) COMP        VALUE ZERO.
030800     05  WS-ORDCRT-AMOUNT-TOTAL  PIC S9(11)V99 COMP-3 VALUE ZERO.
030850     05  FILLER                  PIC X(02) VALUE SPACES.
030900*
031000 01  WS-ORDPAY-CTRS.
031100     05  WS-ORDPAY-READ          PIC 9(7) COMP        VALUE ZERO.
031200     05  WS-ORDPAY-ACCEPTED      PIC 9(7) COMP        VALUE ZERO.
031300     05  WS-ORDPAY-REJECTED      PIC 9(7) COMP        VALUE ZERO.
031400     05  WS-ORDPAY-DEBITED-TOTAL PIC S9(11)V99 COMP-3 VALUE ZERO.
031450     05  FILLER                  PIC X(02) VALUE SPACES.
031500*
031600 01  WS-ORDCAN-CTRS.
031700     05  WS-ORDCAN-READ          PIC 9(7) COMP        VALUE ZERO.
031800     05  WS-ORDCAN-ACCEPTED      PIC 9(7) COMP        VALUE ZERO.
031900     05  WS-ORDCAN-REJECTED      PIC 9(7) COMP        VALUE ZERO.
032000     05  WS-ORDCAN-STOCK-TOTAL   PIC S9(9) COMP-3     VALUE ZERO.
032100     05  WS-ORDCAN-REFUND-TOTAL  PIC S9(11)V99 COMP-3 VALUE ZERO.
032150     05  FILLER                  PIC X(02) VALUE SPACES.
032200*
032300 01  WS-PNTACT-CTRS.
032400     05  WS-PNTCHG-READ          PIC 9(7) COMP        VALUE ZERO.
032500     05  WS-PNTCHG-ACCEPTED      PIC 9(7) COMP        VALUE ZERO.
032600     05  WS-PNTCHG-REJECTED      PIC 9(7) COMP        VALUE ZERO.
032700     05  WS-PNTCHG-AMOUNT-TOTAL  PIC S9(11)V99 COMP-3 VALUE ZERO.
032800     05  WS-PNTUSE-READ          PIC 9(7) COMP        VALUE ZERO.
032900     05  WS-PNTUSE-ACCEPTED      PIC 9(7) COMP        VALUE ZERO.
033000     05  WS-PNTUSE-REJECTED      PIC 9(7) COMP        VALUE ZERO.
033100     05  WS-PNTUSE-AMOUNT-TOTAL  PIC S9(11)V99 COMP-3 VALUE ZERO.
033150     05  FILLER                  PIC X(02) VALUE SPACES.
033200*
033300 01  WS-GRAND-CTRS.
033400     05  WS-GRAND-READ           PIC 9(7) COMP        VALUE ZERO.
033500     05  WS-GRAND-ACCEPTED       PIC 9(7) COMP        VALUE ZERO.
033600     05  WS-GRAND-REJECTED       PIC 9(7) COMP        VALUE ZERO.
033650     05  FILLER                  PIC X(02) VALUE SPACES.
033700*
034000******************************************************************
034100*    PRINT-SPACING CONTROL - PATTERNED AFTER THE WS-LINES-USED/  *
034200*    HEADING-FORCE IDIOM THIS SHOP USES IN ITS OTHER CONTROL-    *
034300*    BREAK REPORTS.                                               *
034400******************************************************************
034500 01  WS-PRINT-CONTROL.
034600     05  WS-LINES-USED           PIC 9(3) COMP        VALUE 99.
034700     05  WS-LINES-PER-PAGE       PIC 9(3) COMP        VALUE 55.
034800     05  WS-PAGE-NO              PIC 9(5) COMP        VALUE ZERO.
034850     05  FILLER                  PIC X(02) VALUE SPACES.
034900*
035000******************************************************************
035100*    REPORT TITLE AND COLUMN-HEADING LINES.                      *
035200******************************************************************
035300 01  HL-TITLE-LINE.
035400     05  FILLER                  PIC X(01)  VALUE SPACE.
035500     05  FILLER                  PIC X(45)  VALUE
035600         'COMMERCE SYSTEMS - NIGHTLY BATCH CONTROL RPT'.
035700     05  FILLER                  PIC X(10)  VALUE SPACES.
035750     05  FILLER                  PIC X(10)  VALUE 'RUN DATE '.
035770     05  HL-TITLE-RUN-MM         PIC 99.
035780     05  FILLER                  PIC X(01)  VALUE '/'.
035790     05  HL-TITLE-RUN-DD         PIC 99.
035795     05  FILLER                  PIC X(01)  VALUE '/'.
035797     05  HL-TITLE-RUN-YY         PIC 99.
035798     05  FILLER                  PIC X(05)  VALUE SPACES.
035800     05  FILLER                  PIC X(05)  VALUE 'PAGE '.
035900     05  HL-TITLE-PAGE-NO        PIC ZZZZ9.
036000     05  FILLER                  PIC X(38)  VALUE SPACES.
036100*
036200 01  HL-ORDCRT-HDR.
036300     05  FILLER                  PIC X(01)  VALUE SPACE.
036400     05  FILLER                  PIC X(40)  VALUE
036500         'SECTION 1 - ORDER CREATION'.
036600     05  FILLER                  PIC X(91)  VALUE SPACES.
036700 01  HL-ORDCRT-COL.
036800     05  FILLER                  PIC X(01)  VALUE SPACE.
036900     05  FILLER                  PIC X(131) VALUE
037000     '   ORDER-ID    USER-ID  ITEMS      TOTAL-AMOUNT   RESULT'.
037100*
037200 01  HL-ORDPAY-HDR.
037300     05  FILLER                  PIC X(01)  VALUE SPACE.
037400     05  FILLER                  PIC X(40)  VALUE
037500         'SECTION 2 - ORDER PAYMENT'.
037600     05  FILLER                  PIC X(91)  VALUE SPACES.
037700 01  HL-ORDPAY-COL.
037800     05  FILLER                  PIC X(01)  VALUE SPACE.
037900     05  FILLER                  PIC X(131) VALUE
038000     '   ORDER-ID  RESULT       AMOUNT-DEBITED'.
038100*
038200 01  HL-ORDCAN-HDR.
038300     05  FILLER                  PIC X(01)  VALUE SPACE.
038400     05  FILLER                  PIC X(40)  VALUE
038500         'SECTION 3 - ORDER CANCELLATION'.
038600     05  FILLER                  PIC X(91)  VALUE SPACES.
038700 01  HL-ORDCAN-COL.
038800     05  FILLER                  PIC X(01)  VALUE SPACE.
038900     05  FILLER                  PIC X(131) VALUE
039000     '   ORDER-ID  RESULT     STOCK-RESTORED  POINTS-REFUNDED'.
039100*
039200 01  HL-PNTACT-HDR.
039300     05  FILLER                  PIC X(01)  VALUE SPACE.
039400     05  FILLER                  PIC X(40)  VALUE
039500         'SECTION 4 - POINT CHARGE / USE'.
039600     05  FILLER                  PIC X(91)  VALUE SPACES.
039700 01  HL-PNTACT-COL.
039800     05  FILLER                  PIC X(01)  VALUE SPACE.
039900     05  FILLER                  PIC X(131) VALUE
040000     '    USER-ID  TYPE    AMOUNT       RESULT   NEW-BALANCE'.
040100*
040200******************************************************************
040300*    DETAIL AND TOTAL LINES.                                      *
040400******************************************************************
040500 01  DL-ORDCRT-DET.
040600     05  FILLER                  PIC X(01)  VALUE SPACE.
040700     05  DL-OC-ORDER-ID          PIC ZZZZZZZZ9.
040800     05  FILLER                  PIC X(02)  VALUE SPACES.
040900     05  DL-OC-USER-ID           PIC ZZZZZZZZ9.
041000     05  FILLER                  PIC X(03)  VALUE SPACES.
041100     05  DL-OC-ITEM-COUNT        PIC ZZ9.
041200     05  FILLER                  PIC X(04)  VALUE SPACES.
041300     05  DL-OC-TOTAL-AMOUNT      PIC Z,ZZZ,ZZ9.99-.
041400     05  FILLER                  PIC X(03)  VALUE SPACES.
041500     05  DL-OC-RESULT            PIC X(08).
041600     05  FILLER                  PIC X(78)  VALUE SPACES.
041700*
041800 01  TL-ORDCRT-TOT.
041900     05  FILLER                  PIC X(01)  VALUE SPACE.
042000     05  FILLER                  PIC X(20)  VALUE
042100         'ACCEPTED/REJECTED = '.
042200     05  TL-OC-ACCEPTED          PIC ZZZZ,ZZ9.
042300     05  FILLER                  PIC X(01)  VALUE '/'.
042400     05  TL-OC-REJECTED          PIC ZZZZ,ZZ9.
042500     05  FILLER                  PIC X(10)  VALUE SPACES.
042600     05  FILLER                  PIC X(12)  VALUE 'TOTAL AMT = '.
042700     05  TL-OC-AMOUNT-TOTAL      PIC Z,ZZZ,ZZZ,ZZ9.99-.
042800     05  FILLER                  PIC X(50)  VALUE SPACES.
042900*
043000 01  DL-ORDPAY-DET.
043100     05  FILLER                  PIC X(01)  VALUE SPACE.
043200     05  DL-OP-ORDER-ID          PIC ZZZZZZZZ9.
043300     05  FILLER                  PIC X(03)  VALUE SPACES.
043400     05  DL-OP-RESULT            PIC X(08).
043500     05  FILLER                  PIC X(05)  VALUE SPACES.
043600     05  DL-OP-AMOUNT-DEBITED    PIC Z,ZZZ,ZZ9.99-.
043700     05  FILLER                  PIC X(91)  VALUE SPACES.
043800*
043900 01  TL-ORDPAY-TOT.
044000     05  FILLER                  PIC X(01)  VALUE SPACE.
044100     05  FILLER                  PIC X(20)  VALUE
044200         'ACCEPTED/REJECTED = '.
044300     05  TL-OP-ACCEPTED          PIC ZZZZ,ZZ9.
044400     05  FILLER                  PIC X(01)  VALUE '/'.
044500     05  TL-OP-REJECTED          PIC ZZZZ,ZZ9.
044600     05  FILLER                  PIC X(10)  VALUE SPACES.
044700     05  FILLER                  PIC X(12)  VALUE 'DEBITED   = '.
044800     05  TL-OP-DEBITED-TOTAL     PIC Z,ZZZ,ZZZ,ZZ9.99-.
044900     05  FILLER                  PIC X(50)  VALUE SPACES.
045000*
045100 01  DL-ORDCAN-DET.
045200     05  FILLER                  PIC X(01)  VALUE SPACE.
045300     05  DL-CN-ORDER-ID          PIC ZZZZZZZZ9.
045400     05  FILLER                  PIC X(03)  VALUE SPACES.
045500     05  DL-CN-RESULT            PIC X(08).
045600     05  FILLER                  PIC X(03)  VALUE SPACES.
045700     05  DL-CN-STOCK-RESTORED    PIC ZZZZZZ9-.
045800     05  FILLER                  PIC X(03)  VALUE SPACES.
045900     05  DL-CN-PTS-REFUNDED      PIC Z,ZZZ,ZZ9.99-.
046000     05  FILLER                  PIC X(81)  VALUE SPACES.
046100*
046200 01  TL-ORDCAN-TOT.
046300     05  FILLER                  PIC X(01)  VALUE SPACE.
046400     05  FILLER                  PIC X(20)  VALUE
046500         'ACCEPTED/REJECTED = '.
046600     05  TL-CN-ACCEPTED          PIC ZZZZ,ZZ9.
046700     05  FILLER                  PIC X(01)  VALUE '/'.
046800     05  TL-CN-REJECTED          PIC ZZZZ,ZZ9.
046900     05  FILLER                  PIC X(03)  VALUE SPACES.
047000     05  FILLER                  PIC X(14)  VALUE 'STOCK RESTD = '.
047100     05  TL-CN-STOCK-TOTAL       PIC ZZZZZZZZ9-.
047200     05  FILLER                  PIC X(03)  VALUE SPACES.
047300     05  FILLER                  PIC X(14)  VALUE 'PTS REFUND  = '.
047400     05  TL-CN-REFUND-TOTAL      PIC Z,ZZZ,ZZZ,ZZ9.99-.
047500     05  FILLER                  PIC X(20)  VALUE SPACES.
047600*
047700 01  DL-PNTACT-DET.
047800     05  FILLER                  PIC X(01)  VALUE SPACE.
047900     05  DL-PA-USER-ID           PIC ZZZZZZZZ9.
048000     05  FILLER                  PIC X(03)  VALUE SPACES.
048100     05  DL-PA-TYPE              PIC X(06).
048200     05  FILLER                  PIC X(02)  VALUE SPACES.
048300     05  DL-PA-AMOUNT            PIC Z,ZZZ,ZZ9.99-.
048400     05  FILLER                  PIC X(03)  VALUE SPACES.
048500     05  DL-PA-RESULT            PIC X(08).
048600     05  FILLER                  PIC X(03)  VALUE SPACES.
048700     05  DL-PA-NEW-BALANCE       PIC Z,ZZZ,ZZZ,ZZ9.99-.
048800     05  FILLER                  PIC X(60)  VALUE SPACES.
048900*
049000 01  TL-PNTACT-TOT.
049100     05  FILLER                  PIC X(01)  VALUE SPACE.
049200     05  FILLER                  PIC X(12)  VALUE 'CHARGES A/R='.
049300     05  TL-PA-CHG-ACCEPTED      PIC ZZZZ,ZZ9.
049400     05  FILLER                  PIC X(01)  VALUE '/'.
049500     05  TL-PA-CHG-REJECTED      PIC ZZZZ,ZZ9.
049600     05  FILLER                  PIC X(03)  VALUE SPACES.
049700     05  FILLER                  PIC X(13)  VALUE 'CHG-AMT     ='.
049800     05  TL-PA-CHG-AMOUNT        PIC Z,ZZZ,ZZZ,ZZ9.99-.
049900     05  FILLER                  PIC X(50)  VALUE SPACES.
050000 01  TL-PNTACT-TOT2.
050100     05  FILLER                  PIC X(01)  VALUE SPACE.
050200     05  FILLER                  PIC X(12)  VALUE 'USES    A/R='.
050300     05  TL-PA-USE-ACCEPTED      PIC ZZZZ,ZZ9.
050400     05  FILLER                  PIC X(01)  VALUE '/'.
050500     05  TL-PA-USE-REJECTED      PIC ZZZZ,ZZ9.
050600     05  FILLER                  PIC X(03)  VALUE SPACES.
050700     05  FILLER                  PIC X(13)  VALUE 'USE-AMT     ='.
050800     05  TL-PA-USE-AMOUNT        PIC Z,ZZZ,ZZZ,ZZ9.99-.
050900     05  FILLER                  PIC X(50)  VALUE SPACES.
051000*
051100 01  GTL-GRAND-TOTAL.
051200     05  FILLER                  PIC X(01)  VALUE SPACE.
051300     05  FILLER                  PIC X(20)  VALUE
051400         'GRAND TOTAL - READ ='.
051500     05  GTL-READ                PIC ZZZZZ,ZZ9.
051600     05  FILLER                  PIC X(03)  VALUE SPACES.
051700     05  FILLER                  PIC X(11)  VALUE 'ACCEPTED = '.
051800     05  GTL-ACCEPTED            PIC ZZZZZ,ZZ9.
051900     05  FILLER                  PIC X(03)  VALUE SPACES.
052000     05  FILLER                  PIC X(11)  VALUE 'REJECTED = '.
052100     05  GTL-REJECTED            PIC ZZZZZ,ZZ9.
052200     05  FILLER                  PIC X(60)  VALUE SPACES.
052300*
052400 01  BL-BLANK-LINE               PIC X(132) VALUE SPACES.
052500*
052600******************************************************************
052700 PROCEDURE DIVISION.
052800*
052900 0000-MAIN-PROCESS.
053000     PERFORM 0100-INITIALIZATION    THRU 0100-EXIT.
053100     PERFORM 1000-ORDER-CREATION    THRU 1000-EXIT.
053200     PERFORM 2000-ORDER-PAYMENT     THRU 2000-EXIT.
053300     PERFORM 3000-ORDER-CANCEL      THRU 3000-EXIT.
053400     PERFORM 4000-POINT-ACTIONS     THRU 4000-EXIT.
053500     PERFORM 9000-GRAND-TOTAL       THRU 9000-EXIT.
053600     PERFORM 9900-TERMINATION       THRU 9900-EXIT.
053700     GOBACK.
053800*
053900******************************************************************
054000*    0100 - OPEN EVERYTHING, PRINT THE REPORT TITLE, PRIME THE   *
054100*    PAGE COUNTER.  THE MASTER FILES STAY OPEN ALL RUN - THE     *
054200*    TRANSACTION FILES ARE OPENED/CLOSED SECTION BY SECTION.     *
054300******************************************************************
054400 0100-INITIALIZATION.
054500     OPEN I-O   USER-MASTER-FILE
054600                PRODUCT-MASTER-FILE
054700                ORDER-MASTER-FILE.
054800     OPEN OUTPUT PNTHIST-FILE
054900                 BATCH-RPT-FILE.
054950     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
055000     MOVE ZERO TO WS-PAGE-NO.
055100     PERFORM 8900-NEW-PAGE THRU 8900-EXIT.
055200 0100-EXIT.
055300     EXIT.
055400*
055500******************************************************************
055600*    SECTION 1 - ORDER CREATION - ONE PASS OF THE ORDER-REQUEST  *
055650*    DECK, A NEW ORDER BUILT AND WRITTEN PER REQUEST.            *
055700******************************************************************
055800 1000-ORDER-CREATION.
055900     OPEN INPUT ORDREQ-FILE.
056000     MOVE 'N' TO WS-ORDREQ-EOF-SW.
056100     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
056200     MOVE HL-ORDCRT-HDR TO RPT-PRINT-LINE.
056300     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
056400     MOVE HL-ORDCRT-COL TO RPT-PRINT-LINE.
056500     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
056600     PERFORM 1110-READ-ORDREQ THRU 1110-EXIT.
056700     PERFORM 1100-PROCESS-ORDER-REQUEST THRU 1199-EXIT
056800         UNTIL ORDREQ-EOF-REACHED.
056900     MOVE WS-ORDCRT-ACCEPTED     TO TL-OC-ACCEPTED.
057000     MOVE WS-ORDCRT-REJECTED     TO TL-OC-REJECTED.
057100     MOVE WS-ORDCRT-AMOUNT-TOTAL TO TL-OC-AMOUNT-TOTAL.
057200     MOVE TL-ORDCRT-TOT TO RPT-PRINT-LINE.
057300     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
057400     CLOSE ORDREQ-FILE.
057500 1000-EXIT.
057600     EXIT.
057700*
057800 1100-PROCESS-ORDER-REQUEST.
057900     ADD 1 TO WS-ORDCRT-READ.
058000     MOVE 'N' TO WS-ORDER-REJECT-SW.
058100     MOVE ZERO TO WS-ROLLBACK-COUNT.
058200     MOVE OREQ-USER-ID        TO WS-CUR-USER-ID.
058300     MOVE ZERO                TO WS-CUR-TOTAL-AMOUNT.
058400     MOVE ZERO                TO WS-CUR-ITEM-COUNT.
058500*
058600     MOVE OREQ-USER-ID TO USR-ID.
058700     READ USER-MASTER-FILE
058800         INVALID KEY MOVE 'Y' TO WS-ORDER-REJECT-SW.
058900     IF ORDER-REQUEST-REJECTED
059000         PERFORM 1195-REJECT-ORDER THRU 1195-EXIT
059100         GO TO 1199-EXIT.
059200*
059300     ADD 1 TO WS-NEXT-ORDER-ID.
059400*
059500     PERFORM 1130-PROCESS-ORDER-ITEMS THRU 1130-EXIT
059600         VARYING OREQ-ITEM-NDX FROM 1 BY 1
059700         UNTIL OREQ-ITEM-NDX > OREQ-ITEM-COUNT
059800            OR ORDER-REQUEST-REJECTED.
059900*
060000     IF ORDER-REQUEST-REJECTED
060100         PERFORM 1190-ROLLBACK-ORDER THRU 1190-EXIT
060200         PERFORM 1195-REJECT-ORDER THRU 1195-EXIT
060300         GO TO 1199-EXIT.
060400*
060500     PERFORM 1150-WRITE-ORDER THRU 1150-EXIT.
060600     ADD 1 TO WS-ORDCRT-ACCEPTED.
060700     ADD WS-CUR-TOTAL-AMOUNT TO WS-ORDCRT-AMOUNT-TOTAL.
060800     MOVE WS-NEXT-ORDER-ID    TO DL-OC-ORDER-ID.
060900     MOVE WS-CUR-USER-ID      TO DL-OC-USER-ID.
061000     MOVE WS-CUR-ITEM-COUNT   TO DL-OC-ITEM-COUNT.
061100     MOVE WS-CUR-TOTAL-AMOUNT TO DL-OC-TOTAL-AMOUNT.
061200     MOVE 'ACCEPTED' TO DL-OC-RESULT.
061300     MOVE DL-ORDCRT-DET TO RPT-PRINT-LINE.
061400     IF NOT DETAIL-SUPPRESS-RUN
061500         PERFORM 8910-WRITE-LINE THRU 8910-EXIT
061600     END-IF.
061700*
061800 1110-READ-ORDREQ.
061900     READ ORDREQ-FILE
062000         AT END MOVE 'Y' TO WS-ORDREQ-EOF-SW.
062100 1110-EXIT.
062200     EXIT.
062300*
062400******************************************************************
062500*    1130 - ONE LINE ITEM OF THE CURRENT REQUEST.  STOCK IS      *
062600*    DECREASED *BEFORE* THE ITEM IS PRICED AND ADDED, SO A       *
062700*    QUANTITY THE WAREHOUSE CANNOT COVER FAILS THE ITEM BEFORE   *
062750*    A PRICE IS EVER SNAPPED TO IT.                              *
062800******************************************************************
062900 1130-PROCESS-ORDER-ITEMS.
063000     MOVE OREQ-PRODUCT-ID (OREQ-ITEM-NDX) TO PRD-ID.
063100     READ PRODUCT-MASTER-FILE
063200         INVALID KEY MOVE 'Y' TO WS-ORDER-REJECT-SW.
063300     IF ORDER-REQUEST-REJECTED
063400         GO TO 1130-EXIT.
063500*
063600     MOVE 'DECREASE'                       TO WS-STK-ACTION-CODE.
063700     MOVE OREQ-QUANTITY (OREQ-ITEM-NDX)     TO WS-STK-QUANTITY.
063800     MOVE PRD-STOCK                         TO WS-STK-CURRENT-STOCK.
063900     CALL 'PRDSTK01' USING WS-STOCK-PARMS.
063950     ADD 1 TO WS-SUBR-CALL-COUNT.
064000     IF NOT WS-STK-OK
064100         MOVE 'Y' TO WS-ORDER-REJECT-SW
064200         GO TO 1130-EXIT.
064300*
064400     MOVE WS-STK-CURRENT-STOCK TO PRD-STOCK.
064500     REWRITE PRODUCT-MASTER-REC.
064600*
064700     SET WS-ROLLBACK-NDX TO WS-ROLLBACK-COUNT.
064800     SET WS-ROLLBACK-NDX UP BY 1.
064900     ADD 1 TO WS-ROLLBACK-COUNT.
065000     MOVE PRD-ID                        TO WS-RB-PRODUCT-ID
065100                                            (WS-ROLLBACK-NDX).
065200     MOVE OREQ-QUANTITY (OREQ-ITEM-NDX) TO WS-RB-QUANTITY
065300                                            (WS-ROLLBACK-NDX).
065400*
065500     PERFORM 1140-BUILD-ORDER-ITEM THRU 1140-EXIT.
065600 1130-EXIT.
065700     EXIT.
065800*
065900******************************************************************
066000*    1140 - ORDER-ITEM PRICING - PRICE IS A SNAPSHOT OF THE      *
066100*    PRODUCT'S CURRENT PRICE, NOT A LOOKUP MADE AGAIN LATER.     *
066300******************************************************************
066400 1140-BUILD-ORDER-ITEM.
066500     ADD 1 TO WS-NEXT-ITEM-ID.
066600     ADD 1 TO WS-CUR-ITEM-COUNT.
066700     SET ORD-ITEM-NDX TO WS-CUR-ITEM-COUNT.
066800     MOVE WS-NEXT-ITEM-ID                   TO ITM-ID (ORD-ITEM-NDX).
066900     MOVE PRD-ID                            TO
067000         ITM-PRODUCT-ID (ORD-ITEM-NDX).
067100     MOVE OREQ-QUANTITY (OREQ-ITEM-NDX)     TO
067200         ITM-QUANTITY (ORD-ITEM-NDX).
067300     MOVE PRD-PRICE                         TO
067400         ITM-PRICE (ORD-ITEM-NDX).
067500     COMPUTE ITM-TOTAL-PRICE (ORD-ITEM-NDX) =
067600         ITM-PRICE (ORD-ITEM-NDX) * ITM-QUANTITY (ORD-ITEM-NDX).
067700     ADD ITM-TOTAL-PRICE (ORD-ITEM-NDX) TO WS-CUR-TOTAL-AMOUNT.
067800 1140-EXIT.
067900     EXIT.
068000*
068100******************************************************************
068200*    1150 - PERSIST THE COMPLETED ORDER (HEADER + ITEMS) - ONLY  *
068300*    REACHED WHEN EVERY LINE ITEM SUCCEEDED.                      *
068400******************************************************************
068500 1150-WRITE-ORDER.
068600     MOVE WS-NEXT-ORDER-ID    TO ORD-ID.
068700     MOVE WS-CUR-USER-ID      TO ORD-USER-ID.
068800     SET ORD-STATUS-PENDING   TO TRUE.
068900     MOVE WS-CUR-TOTAL-AMOUNT TO ORD-TOTAL-AMOUNT.
069000     MOVE WS-CUR-ITEM-COUNT   TO ORD-ITEM-COUNT.
069100     WRITE ORDER-MASTER-REC
069200         INVALID KEY
069300             DISPLAY 'ORDBAT01 - DUPLICATE ORDER KEY ' ORD-ID.
069400 1150-EXIT.
069500     EXIT.
069600*
069700******************************************************************
069800*    1190 - CR-4471 ROLLBACK.  PUT BACK EVERY UNIT OF STOCK      *
069900*    TAKEN SO FAR FOR THIS REQUEST - THE REQUEST AS A WHOLE IS   *
070000*    BEING REJECTED SO NONE OF ITS STOCK MOVEMENT MAY SURVIVE.   *
070100******************************************************************
070200 1190-ROLLBACK-ORDER.
070300     PERFORM 1191-ROLLBACK-ONE-ENTRY THRU 1191-EXIT
070400         VARYING WS-ROLLBACK-NDX FROM 1 BY 1
070500         UNTIL WS-ROLLBACK-NDX > WS-ROLLBACK-COUNT.
070600 1190-EXIT.
070700     EXIT.
070800*
070900 1191-ROLLBACK-ONE-ENTRY.
071000     MOVE WS-RB-PRODUCT-ID (WS-ROLLBACK-NDX) TO PRD-ID.
071100     READ PRODUCT-MASTER-FILE
071200         INVALID KEY
071300             DISPLAY 'ORDBAT01 - ROLLBACK COULD NOT RE-READ '
071400                 'PRODUCT ' PRD-ID
071500             GO TO 1191-EXIT.
071600     MOVE 'INCREASE'                       TO WS-STK-ACTION-CODE.
071700     MOVE WS-RB-QUANTITY (WS-ROLLBACK-NDX) TO WS-STK-QUANTITY.
071800     MOVE PRD-STOCK                        TO WS-STK-CURRENT-STOCK.
071900     CALL 'PRDSTK01' USING WS-STOCK-PARMS.
071925     ADD 1 TO WS-SUBR-CALL-COUNT.
071950     MOVE WS-STK-CURRENT-STOCK TO PRD-STOCK.
071960     REWRITE PRODUCT-MASTER-REC.
071970     MOVE PRD-ID                            TO WS-RBT-PRODUCT-ID.
071980     MOVE WS-RB-QUANTITY (WS-ROLLBACK-NDX)  TO WS-RBT-QUANTITY.
071990     DISPLAY WS-ROLLBACK-TRACE-LINE.
072200 1191-EXIT.
072300     EXIT.
072400*
072500 1195-REJECT-ORDER.
072600     ADD 1 TO WS-ORDCRT-REJECTED.
072700     MOVE ZERO TO DL-OC-ORDER-ID.
072800     MOVE OREQ-USER-ID  TO DL-OC-USER-ID.
072900     MOVE ZERO TO DL-OC-ITEM-COUNT.
073000     MOVE ZERO TO DL-OC-TOTAL-AMOUNT.
073100     MOVE 'REJECTED' TO DL-OC-RESULT.
073200     MOVE DL-ORDCRT-DET TO RPT-PRINT-LINE.
073300     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
073400 1195-EXIT.
073500     EXIT.
073600*
073700 1199-EXIT.
073800     PERFORM 1110-READ-ORDREQ THRU 1110-EXIT.
073900     EXIT.
074000*
074100******************************************************************
074200*    SECTION 2 - ORDER PAYMENT - FIRST PASS OF THE ORDER-ACTION  *
074300*    DECK, PAY RECORDS ONLY.                                    *
074400******************************************************************
074500 2000-ORDER-PAYMENT.
074600     OPEN INPUT ORDACT-FILE.
074700     MOVE 'N' TO WS-ORDACT-EOF-SW.
074800     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
074900     MOVE HL-ORDPAY-HDR TO RPT-PRINT-LINE.
075000     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
075100     MOVE HL-ORDPAY-COL TO RPT-PRINT-LINE.
075200     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
075300     PERFORM 2110-READ-ORDACT-PAY THRU 2110-EXIT.
075400     PERFORM 2100-PROCESS-PAYMENT THRU 2100-EXIT
075500         UNTIL ORDACT-EOF-REACHED.
075600     MOVE WS-ORDPAY-ACCEPTED      TO TL-OP-ACCEPTED.
075700     MOVE WS-ORDPAY-REJECTED      TO TL-OP-REJECTED.
075800     MOVE WS-ORDPAY-DEBITED-TOTAL TO TL-OP-DEBITED-TOTAL.
075900     MOVE TL-ORDPAY-TOT TO RPT-PRINT-LINE.
076000     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
076100     CLOSE ORDACT-FILE.
076200 2000-EXIT.
076300     EXIT.
076400*
076500 2100-PROCESS-PAYMENT.
076600     ADD 1 TO WS-ORDPAY-READ.
076700     MOVE 'N' TO WS-ACTION-REJECT-SW.
076800     MOVE OACT-ORDER-ID TO ORD-ID.
076900     READ ORDER-MASTER-FILE
077000         INVALID KEY MOVE 'Y' TO WS-ACTION-REJECT-SW.
077100     IF ACTION-REJECTED
077200         PERFORM 2195-REJECT-PAYMENT THRU 2195-EXIT
077300         GO TO 2100-EXIT.
077400*
077500     IF (NOT ORD-STATUS-PENDING) OR ORD-ITEM-COUNT = ZERO
077600         MOVE 'Y' TO WS-ACTION-REJECT-SW
077700         PERFORM 2195-REJECT-PAYMENT THRU 2195-EXIT
077800         GO TO 2100-EXIT.
077900*
078000     MOVE ORD-USER-ID TO USR-ID.
078100     READ USER-MASTER-FILE
078200         INVALID KEY MOVE 'Y' TO WS-ACTION-REJECT-SW.
078300     IF ACTION-REJECTED
078400         PERFORM 2195-REJECT-PAYMENT THRU 2195-EXIT
078500         GO TO 2100-EXIT.
078600*
078700     MOVE 'USE   '            TO WS-BAL-ACTION-CODE.
078800     MOVE ORD-TOTAL-AMOUNT    TO WS-BAL-AMOUNT.
078900     MOVE USR-POINT-BALANCE   TO WS-BAL-CURRENT-BALANCE.
079000     CALL 'USRBAL01' USING WS-BALANCE-PARMS.
079050     ADD 1 TO WS-SUBR-CALL-COUNT.
079100     IF NOT WS-BAL-OK
079200         MOVE 'Y' TO WS-ACTION-REJECT-SW
079300         PERFORM 2195-REJECT-PAYMENT THRU 2195-EXIT
079400         GO TO 2100-EXIT.
079500*
079600     MOVE WS-BAL-CURRENT-BALANCE TO USR-POINT-BALANCE.
079700     REWRITE USER-MASTER-REC.
079800     PERFORM 8600-WRITE-PNTHIST THRU 8600-EXIT.
079900*
080000     SET ORD-STATUS-PAID TO TRUE.
080100     REWRITE ORDER-MASTER-REC.
080200*
080300     ADD 1 TO WS-ORDPAY-ACCEPTED.
080400     ADD ORD-TOTAL-AMOUNT TO WS-ORDPAY-DEBITED-TOTAL.
080500     MOVE OACT-ORDER-ID      TO DL-OP-ORDER-ID.
080600     MOVE 'ACCEPTED'         TO DL-OP-RESULT.
080700     MOVE ORD-TOTAL-AMOUNT   TO DL-OP-AMOUNT-DEBITED.
080800     MOVE DL-ORDPAY-DET TO RPT-PRINT-LINE.
080900     IF NOT DETAIL-SUPPRESS-RUN
081000         PERFORM 8910-WRITE-LINE THRU 8910-EXIT
081100     END-IF.
081200 2100-EXIT.
081300     PERFORM 2110-READ-ORDACT-PAY THRU 2110-EXIT.
081400     EXIT.
081500*
081550 2195-REJECT-PAYMENT.
081560     ADD 1 TO WS-ORDPAY-REJECTED.
081570     MOVE OACT-ORDER-ID  TO DL-OP-ORDER-ID.
081580     MOVE 'REJECTED'     TO DL-OP-RESULT.
081590     MOVE ZERO           TO DL-OP-AMOUNT-DEBITED.
081593     MOVE DL-ORDPAY-DET TO RPT-PRINT-LINE.
081596     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
081598 2195-EXIT.
081599     EXIT.
081600*
081700******************************************************************
081800*    2110 - READ THE ORDER-ACTION DECK, SKIPPING OVER ANY CANCEL *
081900*    RECORDS - THEY BELONG TO SECTION 3.                          *
081950******************************************************************
082000 2110-READ-ORDACT-PAY.
082100     READ ORDACT-FILE
082200         AT END
082300             MOVE 'Y' TO WS-ORDACT-EOF-SW
082400             GO TO 2110-EXIT.
082500     IF NOT OACT-ACTION-PAY
082600         GO TO 2110-READ-ORDACT-PAY.
082700 2110-EXIT.
082800     EXIT.
082900*
083000******************************************************************
083100*    SECTION 3 - ORDER CANCELLATION - SECOND PASS OF THE ORDER-  *
083200*    ACTION DECK, CANCEL RECORDS ONLY.                           *
083300******************************************************************
083400 3000-ORDER-CANCEL.
083500     OPEN INPUT ORDACT-FILE.
083600     MOVE 'N' TO WS-ORDACT-EOF-SW.
083700     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
083800     MOVE HL-ORDCAN-HDR TO RPT-PRINT-LINE.
083900     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
084000     MOVE HL-ORDCAN-COL TO RPT-PRINT-LINE.
084100     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
084200     PERFORM 3110-READ-ORDACT-CANCEL THRU 3110-EXIT.
084300     PERFORM 3100-PROCESS-CANCEL THRU 3100-EXIT
084400         UNTIL ORDACT-EOF-REACHED.
084500     MOVE WS-ORDCAN-ACCEPTED     TO TL-CN-ACCEPTED.
084600     MOVE WS-ORDCAN-REJECTED     TO TL-CN-REJECTED.
084700     MOVE WS-ORDCAN-STOCK-TOTAL  TO TL-CN-STOCK-TOTAL.
084800     MOVE WS-ORDCAN-REFUND-TOTAL TO TL-CN-REFUND-TOTAL.
084900     MOVE TL-ORDCAN-TOT TO RPT-PRINT-LINE.
085000     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
085100     CLOSE ORDACT-FILE.
085200 3000-EXIT.
085300     EXIT.
085400*
085500 3100-PROCESS-CANCEL.
085600     ADD 1 TO WS-ORDCAN-READ.
085700     MOVE 'N' TO WS-ACTION-REJECT-SW.
085800     MOVE 'N' TO WS-WAS-PAID-SW.
085900     MOVE OACT-ORDER-ID TO ORD-ID.
086000     READ ORDER-MASTER-FILE
086100         INVALID KEY MOVE 'Y' TO WS-ACTION-REJECT-SW.
086200     IF ACTION-REJECTED
086300         PERFORM 3195-REJECT-CANCEL THRU 3195-EXIT
086400         GO TO 3100-EXIT.
086500*
086600     IF ORD-STATUS-CANCELLED
086700         MOVE 'Y' TO WS-ACTION-REJECT-SW
086800         PERFORM 3195-REJECT-CANCEL THRU 3195-EXIT
086900         GO TO 3100-EXIT.
087000*
087100     IF ORD-STATUS-PAID
087200         MOVE 'Y' TO WS-WAS-PAID-SW
087300     END-IF.
087400*
087500     MOVE ZERO TO WS-CUR-ITEM-COUNT.
087600     PERFORM 3140-RESTORE-ONE-ITEM THRU 3140-EXIT
087700         VARYING ORD-ITEM-NDX FROM 1 BY 1
087800         UNTIL ORD-ITEM-NDX > ORD-ITEM-COUNT.
087900*
088000     IF ORDER-WAS-PAID
088100         PERFORM 3150-REFUND-USER THRU 3150-EXIT
088200     END-IF.
088300*
088400     SET ORD-STATUS-CANCELLED TO TRUE.
088500     REWRITE ORDER-MASTER-REC.
088600*
088700     ADD 1 TO WS-ORDCAN-ACCEPTED.
088800     MOVE OACT-ORDER-ID   TO DL-CN-ORDER-ID.
088900     MOVE 'ACCEPTED'      TO DL-CN-RESULT.
089000     MOVE WS-CUR-ITEM-COUNT TO DL-CN-STOCK-RESTORED.
089100     IF ORDER-WAS-PAID
089200         MOVE ORD-TOTAL-AMOUNT TO DL-CN-PTS-REFUNDED
089300     ELSE
089400         MOVE ZERO TO DL-CN-PTS-REFUNDED
089500     END-IF.
089600     MOVE DL-ORDCAN-DET TO RPT-PRINT-LINE.
089700     IF NOT DETAIL-SUPPRESS-RUN
089800         PERFORM 8910-WRITE-LINE THRU 8910-EXIT
089900     END-IF.
090000 3100-EXIT.
090100     PERFORM 3110-READ-ORDACT-CANCEL THRU 3110-EXIT.
090200     EXIT.
090300*
090400******************************************************************
090500*    3110 - READ THE ORDER-ACTION DECK A SECOND TIME, SKIPPING   *
090600*    PAY RECORDS (ALREADY HANDLED IN SECTION 2).                  *
090700******************************************************************
090800 3110-READ-ORDACT-CANCEL.
090900     READ ORDACT-FILE
091000         AT END
091100             MOVE 'Y' TO WS-ORDACT-EOF-SW
091200             GO TO 3110-EXIT.
091300     IF NOT OACT-ACTION-CANCEL
091400         GO TO 3110-READ-ORDACT-CANCEL.
091500 3110-EXIT.
091600     EXIT.
091700*
091800******************************************************************
091900*    3140 - RESTORE STOCK FOR ONE ORDER ITEM.  RUN FOR EVERY     *
092000*    ITEM REGARDLESS OF THE ORDER'S PRIOR STATUS - STOCK WAS     *
092100*    TAKEN AT CREATE TIME WHETHER OR NOT THE ORDER WAS EVER PAID.*
092200******************************************************************
092300 3140-RESTORE-ONE-ITEM.
092400     MOVE ITM-PRODUCT-ID (ORD-ITEM-NDX) TO PRD-ID.
092500     READ PRODUCT-MASTER-FILE
092600         INVALID KEY
092700             DISPLAY 'ORDBAT01 - CANCEL COULD NOT RE-READ '
092800                 'PRODUCT ' PRD-ID
092900             GO TO 3140-EXIT.
093000     MOVE 'INCREASE'                     TO WS-STK-ACTION-CODE.
093100     MOVE ITM-QUANTITY (ORD-ITEM-NDX)    TO WS-STK-QUANTITY.
093200     MOVE PRD-STOCK                      TO WS-STK-CURRENT-STOCK.
093300     CALL 'PRDSTK01' USING WS-STOCK-PARMS.
093350     ADD 1 TO WS-SUBR-CALL-COUNT.
093400     MOVE WS-STK-CURRENT-STOCK TO PRD-STOCK.
093500     REWRITE PRODUCT-MASTER-REC.
093600     ADD ITM-QUANTITY (ORD-ITEM-NDX) TO WS-CUR-ITEM-COUNT.
093700     ADD ITM-QUANTITY (ORD-ITEM-NDX) TO WS-ORDCAN-STOCK-TOTAL.
093800 3140-EXIT.
093900     EXIT.
094000*
094100******************************************************************
094200*    3150 - REFUND THE USER WHEN THE ORDER BEING CANCELLED WAS   *
094250*    ALREADY PAID - AN UNPAID ORDER HAS NOTHING TO REFUND.       *
094400******************************************************************
094500 3150-REFUND-USER.
094600     MOVE ORD-USER-ID TO USR-ID.
094700     READ USER-MASTER-FILE
094800         INVALID KEY
094900             DISPLAY 'ORDBAT01 - CANCEL COULD NOT RE-READ USER '
095000                 USR-ID
095100             GO TO 3150-EXIT.
095200     MOVE 'CHARGE'            TO WS-BAL-ACTION-CODE.
095300     MOVE ORD-TOTAL-AMOUNT    TO WS-BAL-AMOUNT.
095400     MOVE USR-POINT-BALANCE   TO WS-BAL-CURRENT-BALANCE.
095500     CALL 'USRBAL01' USING WS-BALANCE-PARMS.
095550     ADD 1 TO WS-SUBR-CALL-COUNT.
095600     MOVE WS-BAL-CURRENT-BALANCE TO USR-POINT-BALANCE.
095700     REWRITE USER-MASTER-REC.
095800     PERFORM 8600-WRITE-PNTHIST THRU 8600-EXIT.
095900     ADD ORD-TOTAL-AMOUNT TO WS-ORDCAN-REFUND-TOTAL.
096000 3150-EXIT.
096100     EXIT.
096200*
096300 3195-REJECT-CANCEL.
096400     ADD 1 TO WS-ORDCAN-REJECTED.
096500     MOVE OACT-ORDER-ID  TO DL-CN-ORDER-ID.
096600     MOVE 'REJECTED'     TO DL-CN-RESULT.
096700     MOVE ZERO           TO DL-CN-STOCK-RESTORED.
096800     MOVE ZERO           TO DL-CN-PTS-REFUNDED.
096900     MOVE DL-ORDCAN-DET TO RPT-PRINT-LINE.
097000     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
097100 3195-EXIT.
097200     EXIT.
097300*
097400******************************************************************
097500*    SECTION 4 - POINT CHARGE/USE - SINGLE PASS OF THE POINT-    *
097550*    ACTION DECK, CHARGE AND USE RECORDS BOTH HANDLED HERE.      *
097600******************************************************************
097700 4000-POINT-ACTIONS.
097800     OPEN INPUT PNTACT-FILE.
097900     MOVE 'N' TO WS-PNTACT-EOF-SW.
098000     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
098100     MOVE HL-PNTACT-HDR TO RPT-PRINT-LINE.
098200     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
098300     MOVE HL-PNTACT-COL TO RPT-PRINT-LINE.
098400     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
098500     PERFORM 4110-READ-PNTACT THRU 4110-EXIT.
098600     PERFORM 4100-PROCESS-POINT-ACTION THRU 4100-EXIT
098700         UNTIL PNTACT-EOF-REACHED.
098800     MOVE WS-PNTCHG-ACCEPTED     TO TL-PA-CHG-ACCEPTED.
098900     MOVE WS-PNTCHG-REJECTED     TO TL-PA-CHG-REJECTED.
099000     MOVE WS-PNTCHG-AMOUNT-TOTAL TO TL-PA-CHG-AMOUNT.
099100     MOVE TL-PNTACT-TOT TO RPT-PRINT-LINE.
099200     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
099300     MOVE WS-PNTUSE-ACCEPTED     TO TL-PA-USE-ACCEPTED.
099400     MOVE WS-PNTUSE-REJECTED     TO TL-PA-USE-REJECTED.
099500     MOVE WS-PNTUSE-AMOUNT-TOTAL TO TL-PA-USE-AMOUNT.
099600     MOVE TL-PNTACT-TOT2 TO RPT-PRINT-LINE.
099700     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
099800     CLOSE PNTACT-FILE.
099900 4000-EXIT.
100000     EXIT.
100100*
100200 4100-PROCESS-POINT-ACTION.
100300     MOVE 'N' TO WS-ACTION-REJECT-SW.
100400     IF PACT-ACTION-CHARGE
100500         ADD 1 TO WS-PNTCHG-READ
100600     ELSE
100700         ADD 1 TO WS-PNTUSE-READ
100800     END-IF.
100900*
101000     MOVE PACT-USER-ID TO USR-ID.
101100     READ USER-MASTER-FILE
101200         INVALID KEY MOVE 'Y' TO WS-ACTION-REJECT-SW.
101300     IF ACTION-REJECTED
101400         PERFORM 4195-REJECT-POINT-ACTION THRU 4195-EXIT
101500         GO TO 4100-EXIT.
101600*
101700     MOVE PACT-ACTION-CODE    TO WS-BAL-ACTION-CODE.
101800     MOVE PACT-AMOUNT         TO WS-BAL-AMOUNT.
101900     MOVE USR-POINT-BALANCE   TO WS-BAL-CURRENT-BALANCE.
102000     CALL 'USRBAL01' USING WS-BALANCE-PARMS.
102050     ADD 1 TO WS-SUBR-CALL-COUNT.
102100     IF NOT WS-BAL-OK
102200         MOVE 'Y' TO WS-ACTION-REJECT-SW
102300         PERFORM 4195-REJECT-POINT-ACTION THRU 4195-EXIT
102400         GO TO 4100-EXIT.
102500*
102600     MOVE WS-BAL-CURRENT-BALANCE TO USR-POINT-BALANCE.
102700     REWRITE USER-MASTER-REC.
102800     PERFORM 8600-WRITE-PNTHIST THRU 8600-EXIT.
102900*
103000     MOVE PACT-USER-ID       TO DL-PA-USER-ID.
103100     MOVE PACT-ACTION-CODE   TO DL-PA-TYPE.
103200     MOVE PACT-AMOUNT        TO DL-PA-AMOUNT.
103300     MOVE 'ACCEPTED'         TO DL-PA-RESULT.
103400     MOVE USR-POINT-BALANCE  TO DL-PA-NEW-BALANCE.
103500     MOVE DL-PNTACT-DET TO RPT-PRINT-LINE.
103600     IF NOT DETAIL-SUPPRESS-RUN
103700         PERFORM 8910-WRITE-LINE THRU 8910-EXIT
103800     END-IF.
103900*
104000     IF PACT-ACTION-CHARGE
104100         ADD 1 TO WS-PNTCHG-ACCEPTED
104200         ADD PACT-AMOUNT TO WS-PNTCHG-AMOUNT-TOTAL
104300     ELSE
104400         ADD 1 TO WS-PNTUSE-ACCEPTED
104500         ADD PACT-AMOUNT TO WS-PNTUSE-AMOUNT-TOTAL
104600     END-IF.
104700 4100-EXIT.
104800     PERFORM 4110-READ-PNTACT THRU 4110-EXIT.
104900     EXIT.
105000*
105100 4110-READ-PNTACT.
105200     READ PNTACT-FILE
105300         AT END MOVE 'Y' TO WS-PNTACT-EOF-SW.
105400 4110-EXIT.
105500     EXIT.
105600*
105700 4195-REJECT-POINT-ACTION.
105800     MOVE PACT-USER-ID       TO DL-PA-USER-ID.
105900     MOVE PACT-ACTION-CODE   TO DL-PA-TYPE.
106000     MOVE PACT-AMOUNT        TO DL-PA-AMOUNT.
106100     MOVE 'REJECTED'         TO DL-PA-RESULT.
106200     MOVE ZERO               TO DL-PA-NEW-BALANCE.
106300     MOVE DL-PNTACT-DET TO RPT-PRINT-LINE.
106400     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
106500     IF PACT-ACTION-CHARGE
106600         ADD 1 TO WS-PNTCHG-REJECTED
106700     ELSE
106800         ADD 1 TO WS-PNTUSE-REJECTED
106900     END-IF.
107000 4195-EXIT.
107100     EXIT.
107200*
107300******************************************************************
107400*    8600 - SHARED POINT-HISTORY LEDGER POST.  CALLED AFTER      *
107500*    EVERY SUCCESSFUL CALL TO USRBAL01 - THE LEDGER TYPE AND     *
107600*    AMOUNT ARE ALREADY SITTING IN WS-BALANCE-PARMS FROM THAT    *
107700*    CALL, SO THIS PARAGRAPH JUST COPIES THEM ACROSS.             *
107800******************************************************************
107900 8600-WRITE-PNTHIST.
107950     MOVE SPACES TO POINT-HIST-REC.
108000     ADD 1 TO WS-NEXT-HIST-ID.
108100     MOVE WS-NEXT-HIST-ID        TO HST-ID.
108200     MOVE USR-ID                 TO HST-USER-ID.
108300     IF WS-BAL-ACTION-CODE = 'CHARGE'
108400         SET HST-TYPE-CHARGE TO TRUE
108500     ELSE
108600         SET HST-TYPE-USE    TO TRUE
108700     END-IF.
108800     MOVE WS-BAL-AMOUNT           TO HST-AMOUNT.
108900     MOVE WS-BAL-CURRENT-BALANCE  TO HST-BALANCE-AFTER.
109100     WRITE POINT-HIST-REC.
109200 8600-EXIT.
109300     EXIT.
109400*
109500******************************************************************
109600*    8900/8910 - PAGE AND LINE CONTROL, PATTERNED AFTER THIS     *
109700*    SHOP'S OTHER CONTROL-BREAK REPORTS.                          *
109800******************************************************************
109900 8900-NEW-PAGE.
110000     ADD 1 TO WS-PAGE-NO.
110100     MOVE WS-PAGE-NO       TO HL-TITLE-PAGE-NO.
110120     MOVE WS-RUN-DATE-MM   TO HL-TITLE-RUN-MM.
110140     MOVE WS-RUN-DATE-DD   TO HL-TITLE-RUN-DD.
110160     MOVE WS-RUN-DATE-YY   TO HL-TITLE-RUN-YY.
110200     IF WS-PAGE-NO > 1
110300         WRITE RPT-PRINT-LINE FROM BL-BLANK-LINE
110400             AFTER ADVANCING NEXT-PAGE
110500     ELSE
110600         WRITE RPT-PRINT-LINE FROM HL-TITLE-LINE
110700             AFTER ADVANCING 0 LINES
110800     END-IF.
110900     IF WS-PAGE-NO > 1
111000         WRITE RPT-PRINT-LINE FROM HL-TITLE-LINE
111100             AFTER ADVANCING 1 LINE
111200     END-IF.
111300     MOVE 2 TO WS-LINES-USED.
111400 8900-EXIT.
111500     EXIT.
111600*
111700 8910-WRITE-LINE.
111800     IF WS-LINES-USED NOT < WS-LINES-PER-PAGE
111900         PERFORM 8900-NEW-PAGE THRU 8900-EXIT
112000     END-IF.
112100     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE.
112200     ADD 1 TO WS-LINES-USED.
112300 8910-EXIT.
112400     EXIT.
112500*
112600******************************************************************
112700*    9000 - ROLL ALL FOUR SECTIONS' READ/ACCEPT/REJECT COUNTS    *
112800*    INTO THE GRAND TOTAL LINE.                                   *
112900******************************************************************
113000 9000-GRAND-TOTAL.
113100     COMPUTE WS-GRAND-READ =
113200         WS-ORDCRT-READ + WS-ORDPAY-READ + WS-ORDCAN-READ
113300         + WS-PNTCHG-READ + WS-PNTUSE-READ.
113400     COMPUTE WS-GRAND-ACCEPTED =
113500         WS-ORDCRT-ACCEPTED + WS-ORDPAY-ACCEPTED
113600         + WS-ORDCAN-ACCEPTED + WS-PNTCHG-ACCEPTED
113700         + WS-PNTUSE-ACCEPTED.
113800     COMPUTE WS-GRAND-REJECTED =
113900         WS-ORDCRT-REJECTED + WS-ORDPAY-REJECTED
114000         + WS-ORDCAN-REJECTED + WS-PNTCHG-REJECTED
114100         + WS-PNTUSE-REJECTED.
114200     MOVE WS-GRAND-READ     TO GTL-READ.
114300     MOVE WS-GRAND-ACCEPTED TO GTL-ACCEPTED.
114400     MOVE WS-GRAND-REJECTED TO GTL-REJECTED.
114500     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
114600     MOVE GTL-GRAND-TOTAL TO RPT-PRINT-LINE.
114700     PERFORM 8910-WRITE-LINE THRU 8910-EXIT.
114800 9000-EXIT.
114900     EXIT.
115000*
115100******************************************************************
115200*    9900 - CLOSE UP AND SAY GOODNIGHT.  MODELLED ON THIS SHOP'S  *
115300*    END-OF-JOB DIAGNOSTIC DISPLAY IN ITS OTHER BATCH PROGRAMS.   *
115400******************************************************************
115500 9900-TERMINATION.
115600     CLOSE USER-MASTER-FILE
115700           PRODUCT-MASTER-FILE
115800           ORDER-MASTER-FILE
115900           PNTHIST-FILE
116000           BATCH-RPT-FILE.
116100     MOVE 'ORDBAT01 ENDED NORMALLY' TO WS-PROGRAM-STATUS.
116200     DISPLAY WS-PROGRAM-STATUS.
116220     DISPLAY WS-PROGID-NAME ' - FINAL CONTROL COUNTS FOLLOW -'.
116300     DISPLAY 'ORDERS    READ/ACC/REJ = ' WS-ORDCRT-READ '/'
116400         WS-ORDCRT-ACCEPTED '/' WS-ORDCRT-REJECTED.
116500     DISPLAY 'PAYMENTS  READ/ACC/REJ = ' WS-ORDPAY-READ '/'
116550         WS-ORDPAY-ACCEPTED '/' WS-ORDPAY-REJECTED.
116600     DISPLAY 'CANCELS   READ/ACC/REJ = ' WS-ORDCAN-READ '/'
116700         WS-ORDCAN-ACCEPTED '/' WS-ORDCAN-REJECTED.
116800     DISPLAY 'PT CHARGE READ/ACC/REJ = ' WS-PNTCHG-READ '/'
116900         WS-PNTCHG-ACCEPTED '/' WS-PNTCHG-REJECTED.
117000     DISPLAY 'PT USE    READ/ACC/REJ = ' WS-PNTUSE-READ '/'
117100         WS-PNTUSE-ACCEPTED '/' WS-PNTUSE-REJECTED.
117150     DISPLAY 'PRDSTK01/USRBAL01 CALLS THIS RUN = '
117160         WS-SUBR-CALL-COUNT.
117200 9900-EXIT.
117300     EXIT.
117400*
117500*  END OF PROGRAM ORDBAT01.
