000100******************************************************************
000200*                                                                *
000300*   MEMBER NAME = PNTHIST                                       *
000400*                                                                *
000500*   DESCRIPTIVE NAME = Point-History Ledger Record Layout       *
000600*                                                                *
000700******************************************************************
000800*                                                                *
000900*   FUNCTION =                                                  *
001000*   One append-only entry per balance-affecting transaction -   *
001100*   a point charge, a point use, an order payment (which is a   *
001200*   USE), or an order-cancellation refund (which is a CHARGE).  *
001300*   This file is never read back by this suite; it is written   *
001400*   forward only, in the order the transactions were applied.   *
001500*                                                                *
001600*   CHANGE ACTIVITY :                                           *
001700*                                                                *
001800*   DATE       BY    REQUEST    DESCRIPTION                     *
001900*   --------   ----  ---------  ------------------------------- *
002000*   06/02/91   RPK   N/A        INITIAL LAYOUT                  *
002100*   11/30/99   GDS   Y2K-0017   REVIEWED - NO 2-DIGIT YEAR       *
002200*                               FIELDS PRESENT ON THIS RECORD    *
002210*   02/11/02   GDS   CR-5690    CONFIRMED HST-AMOUNT SIGN AGREES *
002220*                               WITH CHARGE/USE AFTER AN AUDIT    *
002230*                               QUESTION ON A REFUND ENTRY - OK   *
002240*   06/27/05   RKT   CR-6150    REVIEWED FIELD COMMENTS AGAINST  *
002250*                               CURRENT ON-LINE COPYBOOK - NO    *
002260*                               LAYOUT CHANGE REQUIRED           *
002270*   12/14/08   MWP   CR-6460    ANNUAL COPYBOOK AUDIT - NO       *
002280*                               CHANGE, LAYOUT STILL CURRENT     *
002300******************************************************************
002400 01  POINT-HIST-REC.
002500     05  HST-ID                      PIC 9(9).
002600*            ASSIGNED SEQUENTIALLY BY ORDBAT01 AS EACH LEDGER
002700*            ENTRY IS POSTED; THIS FILE CARRIES NO OTHER KEY.
002900     05  HST-USER-ID                 PIC 9(9).
003000     05  HST-TYPE                    PIC X(06).
003100         88  HST-TYPE-CHARGE             VALUE 'CHARGE'.
003200         88  HST-TYPE-USE                VALUE 'USE   '.
003300     05  HST-AMOUNT                  PIC S9(11)V99 COMP-3.
003400     05  HST-BALANCE-AFTER           PIC S9(11)V99 COMP-3.
003500     05  FILLER                      PIC X(20).
