000100******************************************************************
000200*                                                                *
000300*   MEMBER NAME = PRDMAST                                       *
000400*                                                                *
000500*   DESCRIPTIVE NAME = Commerce Product Master Record Layout    *
000600*                                                                *
000700******************************************************************
000800*                                                                *
000900*   FUNCTION =                                                  *
001000*   One entry per sellable product.  PRD-STOCK is decremented   *
001100*   by the order-creation pass and restored by the order-       *
001200*   cancellation pass - always through CALL 'PRDSTK01', never   *
001300*   by a direct MOVE/ADD/SUBTRACT against this record.          *
001400*                                                                *
001500*   CHANGE ACTIVITY :                                           *
001600*                                                                *
001700*   DATE       BY    REQUEST    DESCRIPTION                     *
001800*   --------   ----  ---------  ------------------------------- *
001900*   05/11/91   RPK   N/A        INITIAL LAYOUT                  *
002000*   02/20/95   LHT   CR-4620    ADDED PRD-VERSION FOR THE        *
002100*                               ON-LINE OPTIMISTIC-LOCK PROJECT  *
002200*                               (BATCH DOES NOT TEST THIS FIELD) *
002300*   11/30/99   GDS   Y2K-0017   REVIEWED - NO 2-DIGIT YEAR       *
002400*                               FIELDS PRESENT ON THIS RECORD    *
002410*   08/22/02   GDS   CR-5744    CONFIRMED PRD-STOCK RANGE AGAINST*
002420*                               WAREHOUSE COUNT AFTER A PACKED-  *
002430*                               FIELD DUMP QUESTION - MATCH      *
002440*   01/15/05   RKT   CR-6112    REVIEWED FIELD COMMENTS AGAINST  *
002450*                               CURRENT ON-LINE COPYBOOK - NO    *
002460*                               LAYOUT CHANGE REQUIRED           *
002470*   09/30/09   MWP   CR-6511    ANNUAL COPYBOOK AUDIT - NO       *
002480*                               CHANGE, LAYOUT STILL CURRENT     *
002500******************************************************************
002600 01  PRODUCT-MASTER-REC.
002700*--------------------------------------------------------------*
002800*    RECORD KEY (RANDOM, UNIQUE) = PRD-ID                       *
002900*--------------------------------------------------------------*
003000     05  PRD-KEY.
003100         10  PRD-ID                  PIC 9(9).
003200     05  PRD-NAME                    PIC X(100).
003300     05  PRD-PRICE                   PIC S9(11)V99 COMP-3.
003400     05  PRD-STOCK                   PIC S9(7) COMP-3.
003500*            UNITS ON HAND; MAINTAINED ONLY BY PRDSTK01.
003600     05  PRD-VERSION                 PIC 9(9).
003700*            ON-LINE OPTIMISTIC-LOCK COUNTER; CARRIED ON THE
003800*            RECORD FOR LAYOUT COMPATIBILITY WITH THE ON-LINE
003900*            SUBSYSTEM ONLY - THIS BATCH SUITE NEVER INSPECTS
004000*            OR INCREMENTS IT.
004100     05  FILLER                      PIC X(18).
